000010*-----------------------------------------------------------------
000020*    PRHR017 - POSITION / RATE TABLE RESOLUTION                   
000030*               MATCHES EACH DAY'S ATTENDANCE SUMMARY AGAINST THE 
000040*               POSITION RATE TABLE, PRICES THE HOURS WORKED AT   
000050*               THE POSITION'S HOURLY RATE, PRICES HOURS BEYOND   
000060*               THE 8.00-HOUR FULL DAY AT THE POSITION'S          
000070*               OVERTIME MULTIPLIER, AND DOCKS LATE AND UNDERTIME 
000080*               MINUTES AT THE SAME RATE.  OUTPUT FEEDS THE       
000090*               PAYROLL CALCULATION RUN (PRHR015).                
000100*-----------------------------------------------------------------
000110*                                                                 
000120*--------------------PART OF SAMPAGUITA HOLDINGS HR SYSTEM--------
000130*                                                                 
000140*-----------------------------------------------------------------
000150 IDENTIFICATION DIVISION.                                         
000160 PROGRAM-ID.   PRHR017.                                           
000170 AUTHOR.       C D SANTOS.                                        
000180 INSTALLATION. SAMPAGUITA HOLDINGS - HR DIVISION.                 
000190 DATE-WRITTEN. MAY 1989.                                          
000200 DATE-COMPILED.                                                   
000210 SECURITY.     SAMPAGUITA HOLDINGS INTERNAL USE ONLY.             
000220*-----------------------------------------------------------------
000230*    CHANGE LOG                                                   
000240*-----------------------------------------------------------------
000250*    DATE      BY   REQ NO    DESCRIPTION                         
000260*    --------  ---  --------  ---------------------------------   
000270*    05/22/89  CDS  HR-0039   ORIGINAL PROGRAM - RATES DAILY      
000280*                             ATTENDANCE FROM THE POSITION RATE   
000290*                             TABLE, REPLACES CLERKS KEYING PAY   
000300*                             AMOUNTS FROM A RATE CARD.           
000310*    02/14/91  JBT  HR-0066   ADDED UNDERTIME DEDUCTION - RATE    
000320*                             TABLE RUN WAS PRICING GROSS HOURS   
000330*                             ONLY AND IGNORING UNDERTIME MINUTES.
000340*    05/11/92  CDS  HR-0089   LATE / UNDERTIME PENALTY RATE NOW   
000350*                             TAKEN FROM THE POSITION RECORD      
000360*                             INSTEAD OF BEING A FLAT RATE.       
000370*    01/14/99  CDS  HR-Y2K03  YEAR 2000 REVIEW - RAR-WORK-DATE    
000380*                             REMAINS PACKED YYMMDD, NO CENTURY   
000390*                             WINDOWING REQUIRED IN THIS PROGRAM. 
000400*    03/02/01  PQV  HR-0129   POSITION TABLE LOADED IN MEMORY AND 
000410*                             SEARCHED, RATE FILE NO LONGER RE-   
000420*                             READ FOR EACH ATTENDANCE SUMMARY.   
000430*    04/18/03  CDS  HR-0163   OVERTIME MULTIPLIER FROM THE RATE   
000440*                             TABLE WAS BEING LOADED AND THEN     
000450*                             NEVER USED - HOURS WORKED PAST AN   
000460*                             8.00 HOUR DAY ARE NOW PRICED AS     
000470*                             OVERTIME ON THE RATED RECORD.       
000480*-----------------------------------------------------------------
000490 ENVIRONMENT DIVISION.                                            
000500 CONFIGURATION SECTION.                                           
000510 SOURCE-COMPUTER. IBM-370.                                        
000520 OBJECT-COMPUTER. IBM-370.                                        
000530 SPECIAL-NAMES.                                                   
000540     C01 IS TOP-OF-FORM.                                          
000550 INPUT-OUTPUT SECTION.                                            
000560 FILE-CONTROL.                                                    
000570     SELECT POSITION-RATE-TABLE ASSIGN TO POSRATE                 
000580         ORGANIZATION IS SEQUENTIAL                               
000590         FILE STATUS IS WS-PRTB-STATUS.                           
000600     SELECT ATTENDANCE-SUMMARY  ASSIGN TO ATTSUMM                 
000610         ORGANIZATION IS SEQUENTIAL                               
000620         FILE STATUS IS WS-ASUM-STATUS.                           
000630     SELECT RATED-ATTENDANCE    ASSIGN TO RATEATT                 
000640         ORGANIZATION IS SEQUENTIAL                               
000650         FILE STATUS IS WS-RATD-STATUS.                           
000660     SELECT RATE-EXCEPTION      ASSIGN TO RATEXCP                 
000670         ORGANIZATION IS SEQUENTIAL                               
000680         FILE STATUS IS WS-REXC-STATUS.                           
000690*                                                                 
000700 DATA DIVISION.                                                   
000710 FILE SECTION.                                                    
000720 FD  POSITION-RATE-TABLE                                          
000730     RECORD CONTAINS 60 CHARACTERS                                
000740     LABEL RECORDS ARE STANDARD.                                  
000750 01  POSITION-RATE-RECORD.                                        
000760     03  PRT-POSITION-CODE       PIC X(04).                       
000770     03  PRT-POSITION-TITLE      PIC X(20).                       
000780     03  PRT-HOURLY-RATE         PIC S9(5)V9(2) USAGE COMP-3.     
000790     03  PRT-DAILY-RATE          PIC S9(5)V9(2) USAGE COMP-3.     
000800     03  PRT-OT-MULTIPLIER       PIC S9(1)V9(2) USAGE COMP-3.     
000810     03  FILLER                  PIC X(26).                       
000820*                                                                 
000830 FD  ATTENDANCE-SUMMARY                                           
000840     RECORD CONTAINS 90 CHARACTERS                                
000850     LABEL RECORDS ARE STANDARD.                                  
000860 01  ATTENDANCE-SUMMARY-RECORD.                                   
000870     03  EAS-EMP-ID              PIC X(06).                       
000880     03  EAS-DEPT-CODE           PIC X(04).                       
000890     03  EAS-POSITION-CODE       PIC X(04).                       
000900     03  EAS-WORK-DATE           PIC 9(06).                       
000910     03  EAS-HOURS-WORKED        PIC S9(2)V9(2) USAGE COMP-3.     
000920     03  EAS-LATE-MINUTES        PIC S9(3)      USAGE COMP.       
000930     03  EAS-UNDERTIME-MINUTES   PIC S9(3)      USAGE COMP.       
000940     03  EAS-STATUS-FLAGS.                                        
000950         05  EAS-FULLDAY-FLAG    PIC X(01).                       
000960         05  EAS-LATE-FLAG       PIC X(01).                       
000970         05  EAS-UNDERTIME-FLAG  PIC X(01).                       
000980     03  FILLER                  PIC X(60).                       
000990*                                                                 
001000 FD  RATED-ATTENDANCE                                             
001010     RECORD CONTAINS 90 CHARACTERS                                
001020     LABEL RECORDS ARE STANDARD.                                  
001030 01  RATED-ATTENDANCE-RECORD.                                     
001040     03  RAR-EMP-ID              PIC X(06).                       
001050     03  RAR-DEPT-CODE           PIC X(04).                       
001060     03  RAR-POSITION-CODE       PIC X(04).                       
001070     03  RAR-WORK-DATE           PIC 9(06).                       
001080     03  RAR-HOURS-WORKED        PIC S9(2)V9(2) USAGE COMP-3.     
001090     03  RAR-HOURLY-RATE         PIC S9(5)V9(2) USAGE COMP-3.     
001100     03  RAR-GROSS-AMOUNT        PIC S9(6)V9(2) USAGE COMP-3.     
001110     03  RAR-LATE-DEDUCTION      PIC S9(5)V9(2) USAGE COMP-3.     
001120     03  RAR-UNDERTIME-DEDUCTION PIC S9(5)V9(2) USAGE COMP-3.     
001130     03  RAR-NET-DAY-AMOUNT      PIC S9(6)V9(2) USAGE COMP-3.     
001140     03  RAR-FULLDAY-FLAG        PIC X(01).                       
001150     03  RAR-OT-HOURS            PIC S9(2)V9(2) USAGE COMP-3.     
001160     03  RAR-OVERTIME-PAY        PIC S9(5)V9(2) USAGE COMP-3.     
001170     03  FILLER                  PIC X(37).                       
001180*                                                                 
001190 FD  RATE-EXCEPTION                                               
001200     RECORD CONTAINS 132 CHARACTERS                               
001210     LABEL RECORDS ARE STANDARD.                                  
001220 01  RATE-EXCEPTION-LINE         PIC X(132).                      
001230*                                                                 
001240 WORKING-STORAGE SECTION.                                         
001250*                                                                 
001260 01  POSITION-TABLE-AREA.                                         
001270     03  POSITION-TABLE-ENTRY OCCURS 1 TO 300 TIMES               
001280             DEPENDING ON WS-POSITION-TABLE-COUNT                 
001290             ASCENDING KEY IS PT-TAB-POSITION-CODE                
001300             INDEXED BY POSITION-IDX.                             
001310         05  PT-TAB-POSITION-CODE   PIC X(04).                    
001320         05  PT-TAB-HOURLY-RATE     PIC S9(5)V9(2) USAGE COMP-3.  
001330         05  PT-TAB-DAILY-RATE      PIC S9(5)V9(2) USAGE COMP-3.  
001340         05  PT-TAB-OT-MULTIPLIER   PIC S9(1)V9(2) USAGE COMP-3.  
001350*                                                                 
001360 01  WS-POSITION-TABLE-COUNT     PIC S9(4)  USAGE COMP            
001370                                  VALUE ZERO.                     
001380*                                                                 
001390 01  WS-MINUTES-WORK.                                             
001400     03  WS-LATE-HOURS            PIC S9(3)V9(4) USAGE COMP-3.    
001410     03  WS-UNDERTIME-HOURS       PIC S9(3)V9(4) USAGE COMP-3.    
001420*                                                                 
001430*    ** HOURS WORKED SPLIT AT THE 8.00 HOUR FULL DAY - HR-0163    
001440*                                                                 
001450 01  WS-HOURS-SPLIT-WORK.                                         
001460     03  WS-REGULAR-HOURS         PIC S9(2)V9(2) USAGE COMP-3.    
001470     03  WS-FULL-DAY-HOURS        PIC S9(2)V9(2) USAGE COMP-3     
001480                                   VALUE 8.00.                    
001490*                                                                 
001500*    ** WORK DATE BROKEN OUT FOR THE RATE-EXCEPTION HEADING       
001510*                                                                 
001520 01  WS-WORK-DATE-WORK.                                           
001530     03  WS-WD-YEAR               PIC 9(02).                      
001540     03  WS-WD-MONTH              PIC 9(02).                      
001550     03  WS-WD-DAY                PIC 9(02).                      
001560 01  WS-WORK-DATE-NUM REDEFINES WS-WORK-DATE-WORK                 
001570                                 PIC 9(06).                       
001580*                                                                 
001590*    ** HOURLY RATE BROKEN OUT INTO PESOS AND CENTAVOS            
001600*                                                                 
001610 01  WS-HOURLY-RATE-WORK.                                         
001620     03  WS-RATE-PESOS            PIC S9(5)  USAGE COMP-3.        
001630     03  WS-RATE-CENTAVOS         PIC S9(2)  USAGE COMP-3.        
001640 01  WS-HOURLY-RATE-NUM REDEFINES WS-HOURLY-RATE-WORK             
001650                                 PIC S9(7)V99 USAGE COMP-3.       
001660*                                                                 
001670 01  SWITCHES.                                                    
001680     03  ERROR-SWITCH             PIC X VALUE SPACE.              
001690         88  ERRORS                   VALUE "Y".                  
001700*                                                                 
001710 01  SWITCH-OFF                   PIC X VALUE "N".                
001720*                                                                 
001730 01  MESSAGE-TABLE.                                               
001740     03  FILLER  PIC X(30) VALUE "I-ATTENDANCE PRICED          ". 
001750     03  FILLER  PIC X(30) VALUE "E-POSITION CODE NOT ON TABLE ". 
001760*                                                                 
001770 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.                       
001780     03  MSG OCCURS 2 TIMES.                                      
001790         05  FILLER               PIC X(30).                      
001800*                                                                 
001810 01  WORK-MSG-CODE                PIC 99          COMP.           
001820*                                                                 
001830 01  WS-FILE-STATUS-GROUP.                                        
001840     03  WS-PRTB-STATUS           PIC XX          VALUE "00".     
001850     03  WS-ASUM-STATUS           PIC XX          VALUE "00".     
001860     03  WS-RATD-STATUS           PIC XX          VALUE "00".     
001870     03  WS-REXC-STATUS           PIC XX          VALUE "00".     
001880*                                                                 
001890 01  WS-COUNTERS.                                                 
001900     03  WS-SUMMARY-READ          PIC S9(7)       COMP-3          
001910                                   VALUE ZERO.                    
001920     03  WS-RATED-COUNT           PIC S9(7)       COMP-3          
001930                                   VALUE ZERO.                    
001940     03  WS-REJECT-COUNT          PIC S9(7)       COMP-3          
001950                                   VALUE ZERO.                    
001960*                                                                 
001970 01  RATE-EXCEPTION-DETAIL.                                       
001980     03  FILLER                   PIC X(01)  VALUE SPACES.        
001990     03  RXL-EMP-ID               PIC X(06).                      
002000     03  FILLER                   PIC X(03)  VALUE SPACES.        
002010     03  RXL-POSITION-CODE        PIC X(04).                      
002020     03  FILLER                   PIC X(03)  VALUE SPACES.        
002030     03  RXL-MESSAGE              PIC X(30).                      
002040     03  FILLER                   PIC X(85)  VALUE SPACES.        
002050*                                                                 
002060 01  ATTENDANCE-EOF-SWITCH        PIC X VALUE SPACE.              
002070     88  ATTENDANCE-EOF               VALUE "Y".                  
002080*                                                                 
002090 PROCEDURE DIVISION.                                              
002100*-----------------------------------------------------------------
002110* 000-MAINLINE                                                    
002120*-----------------------------------------------------------------
002130 000-MAINLINE.                                                    
002140     PERFORM 100-INITIALIZE.                                      
002150     PERFORM 150-LOAD-POSITION-TABLE THRU 150-EXIT.               
002160     PERFORM 200-READ-ATTENDANCE-SUMMARY.                         
002170     PERFORM 300-RATE-ATTENDANCE-SUMMARY                          
002180         UNTIL ATTENDANCE-EOF.                                    
002190     PERFORM 900-WRAP-UP.                                         
002200     STOP RUN.                                                    
002210*                                                                 
002220 100-INITIALIZE.                                                  
002230     OPEN INPUT  POSITION-RATE-TABLE                              
002240                 ATTENDANCE-SUMMARY                               
002250          OUTPUT RATED-ATTENDANCE                                 
002260                 RATE-EXCEPTION.                                  
002270     IF  WS-PRTB-STATUS NOT = "00"                                
002280         DISPLAY "PRHR017 - RATE TABLE OPEN FAILED" WS-PRTB-STATUS
002290         MOVE "Y" TO ERROR-SWITCH                                 
002300     END-IF.                                                      
002310     IF  ERRORS                                                   
002320         PERFORM 900-WRAP-UP                                      
002330         STOP RUN                                                 
002340     END-IF.                                                      
002350*                                                                 
002360*-----------------------------------------------------------------
002370* 150-LOAD-POSITION-TABLE - HR-0129, LOAD RATE TABLE ONCE.        
002380*-----------------------------------------------------------------
002390 150-LOAD-POSITION-TABLE.                                         
002400     MOVE ZERO TO WS-POSITION-TABLE-COUNT.                        
002410 150-LOAD-LOOP.                                                   
002420     READ POSITION-RATE-TABLE                                     
002430         AT END                                                   
002440             GO TO 150-EXIT                                       
002450     END-READ.                                                    
002460     ADD 1 TO WS-POSITION-TABLE-COUNT.                            
002470     MOVE PRT-POSITION-CODE TO                                    
002480          PT-TAB-POSITION-CODE (WS-POSITION-TABLE-COUNT).         
002490     MOVE PRT-HOURLY-RATE   TO                                    
002500          PT-TAB-HOURLY-RATE (WS-POSITION-TABLE-COUNT).           
002510     MOVE PRT-DAILY-RATE    TO                                    
002520          PT-TAB-DAILY-RATE (WS-POSITION-TABLE-COUNT).            
002530     MOVE PRT-OT-MULTIPLIER TO                                    
002540          PT-TAB-OT-MULTIPLIER (WS-POSITION-TABLE-COUNT).         
002550     GO TO 150-LOAD-LOOP.                                         
002560 150-EXIT.                                                        
002570     EXIT.                                                        
002580*                                                                 
002590 200-READ-ATTENDANCE-SUMMARY.                                     
002600     READ ATTENDANCE-SUMMARY                                      
002610         AT END                                                   
002620             MOVE "Y" TO ATTENDANCE-EOF-SWITCH                    
002630     END-READ.                                                    
002640     IF  NOT ATTENDANCE-EOF                                       
002650         ADD 1 TO WS-SUMMARY-READ                                 
002660     END-IF.                                                      
002670*                                                                 
002680*-----------------------------------------------------------------
002690* 300-RATE-ATTENDANCE-SUMMARY - ONE SUMMARY RECORD PER PASS.      
002700*-----------------------------------------------------------------
002710 300-RATE-ATTENDANCE-SUMMARY.                                     
002720     MOVE SPACES TO ERROR-SWITCH.                                 
002730     SET POSITION-IDX TO 1.                                       
002740     SEARCH POSITION-TABLE-ENTRY                                  
002750         AT END                                                   
002760             MOVE 2 TO WORK-MSG-CODE                              
002770             MOVE "Y" TO ERROR-SWITCH                             
002780         WHEN PT-TAB-POSITION-CODE (POSITION-IDX)                 
002790                                 = EAS-POSITION-CODE              
002800             CONTINUE                                             
002810     END-SEARCH.                                                  
002820     IF  ERRORS                                                   
002830         PERFORM 700-WRITE-EXCEPTION                              
002840     ELSE                                                         
002850         PERFORM 320-PRICE-ATTENDANCE THRU 320-EXIT               
002860         PERFORM 360-WRITE-RATED-RECORD                           
002870         MOVE 1 TO WORK-MSG-CODE                                  
002880         PERFORM 700-WRITE-EXCEPTION                              
002890     END-IF.                                                      
002900     PERFORM 200-READ-ATTENDANCE-SUMMARY.                         
002910*                                                                 
002920*-----------------------------------------------------------------
002930* 320-PRICE-ATTENDANCE - HR-0089, LATE/UNDERTIME DOCKED AT THE    
002940* SAME HOURLY RATE AS THE HOURS WORKED.  HR-0163 - HOURS BEYOND   
002950* THE 8.00 HOUR FULL DAY ARE PRICED AS OVERTIME AT THE POSITION'S 
002960* OVERTIME MULTIPLIER TIMES THE HOURLY RATE.                      
002970*-----------------------------------------------------------------
002980 320-PRICE-ATTENDANCE.                                            
002990     MOVE PT-TAB-HOURLY-RATE (POSITION-IDX) TO RAR-HOURLY-RATE.   
003000     IF  EAS-HOURS-WORKED > WS-FULL-DAY-HOURS                     
003010         MOVE WS-FULL-DAY-HOURS TO WS-REGULAR-HOURS               
003020         COMPUTE RAR-OT-HOURS                                     
003030                 = EAS-HOURS-WORKED - WS-FULL-DAY-HOURS           
003040     ELSE                                                         
003050         MOVE EAS-HOURS-WORKED TO WS-REGULAR-HOURS                
003060         MOVE ZERO             TO RAR-OT-HOURS                    
003070     END-IF.                                                      
003080     COMPUTE RAR-GROSS-AMOUNT ROUNDED                             
003090             = WS-REGULAR-HOURS * RAR-HOURLY-RATE.                
003100     COMPUTE RAR-OVERTIME-PAY ROUNDED                             
003110             = RAR-OT-HOURS * PT-TAB-OT-MULTIPLIER (POSITION-IDX) 
003120               * RAR-HOURLY-RATE.                                 
003130     COMPUTE WS-LATE-HOURS                                        
003140             = EAS-LATE-MINUTES / 60.                             
003150     COMPUTE RAR-LATE-DEDUCTION ROUNDED                           
003160             = WS-LATE-HOURS * RAR-HOURLY-RATE.                   
003170     COMPUTE WS-UNDERTIME-HOURS                                   
003180             = EAS-UNDERTIME-MINUTES / 60.                        
003190     COMPUTE RAR-UNDERTIME-DEDUCTION ROUNDED                      
003200             = WS-UNDERTIME-HOURS * RAR-HOURLY-RATE.              
003210     COMPUTE RAR-NET-DAY-AMOUNT ROUNDED                           
003220             = RAR-GROSS-AMOUNT + RAR-OVERTIME-PAY                
003230               - RAR-LATE-DEDUCTION - RAR-UNDERTIME-DEDUCTION.    
003240 320-EXIT.                                                        
003250     EXIT.                                                        
003260*                                                                 
003270 360-WRITE-RATED-RECORD.                                          
003280     MOVE EAS-EMP-ID          TO RAR-EMP-ID.                      
003290     MOVE EAS-DEPT-CODE       TO RAR-DEPT-CODE.                   
003300     MOVE EAS-POSITION-CODE   TO RAR-POSITION-CODE.               
003310     MOVE EAS-WORK-DATE       TO RAR-WORK-DATE.                   
003320     MOVE EAS-HOURS-WORKED    TO RAR-HOURS-WORKED.                
003330     MOVE EAS-FULLDAY-FLAG    TO RAR-FULLDAY-FLAG.                
003340     ADD 1 TO WS-RATED-COUNT.                                     
003350     WRITE RATED-ATTENDANCE-RECORD.                               
003360*                                                                 
003370*-----------------------------------------------------------------
003380* 700-WRITE-EXCEPTION                                             
003390*-----------------------------------------------------------------
003400 700-WRITE-EXCEPTION.                                             
003410     IF  ERRORS                                                   
003420         ADD 1 TO WS-REJECT-COUNT                                 
003430     END-IF.                                                      
003440     MOVE SPACES               TO RATE-EXCEPTION-DETAIL.          
003450     MOVE EAS-EMP-ID           TO RXL-EMP-ID.                     
003460     MOVE EAS-POSITION-CODE    TO RXL-POSITION-CODE.              
003470     MOVE MSG (WORK-MSG-CODE)  TO RXL-MESSAGE.                    
003480     WRITE RATE-EXCEPTION-LINE FROM RATE-EXCEPTION-DETAIL.        
003490*                                                                 
003500 900-WRAP-UP.                                                     
003510     DISPLAY "PRHR017 - SUMMARY RECORDS READ   " WS-SUMMARY-READ. 
003520     DISPLAY "PRHR017 - RECORDS RATED          " WS-RATED-COUNT.  
003530     DISPLAY "PRHR017 - RECORDS REJECTED       " WS-REJECT-COUNT. 
003540     CLOSE POSITION-RATE-TABLE                                    
003550           ATTENDANCE-SUMMARY                                     
003560           RATED-ATTENDANCE                                       
003570           RATE-EXCEPTION.                                        
003580*END PROGRAM PRHR017.                                             
