000010*-----------------------------------------------------------------
000020*    PRHR014 - LEAVE MASTER UPDATE AND LEAVE-WITHOUT-PAY EXTRACT  
000030*               POSTS LEAVE TRANSACTIONS (LEAVE TAKEN AND LEAVE   
000040*               CREDIT ADJUSTMENTS) AGAINST THE LEAVE MASTER,     
000050*               DECREMENTS THE LEAVE BALANCE, AND WHENEVER A      
000060*               REQUEST EXCEEDS THE AVAILABLE BALANCE, EXTRACTS   
000070*               THE EXCESS DAYS AS LEAVE-WITHOUT-PAY FOR PRHR015. 
000080*-----------------------------------------------------------------
000090*                                                                 
000100*--------------------PART OF SAMPAGUITA HOLDINGS HR SYSTEM--------
000110*                                                                 
000120*-----------------------------------------------------------------
000130 IDENTIFICATION DIVISION.                                         
000140 PROGRAM-ID.   PRHR014.                                           
000150 AUTHOR.       J B TORRES.                                        
000160 INSTALLATION. SAMPAGUITA HOLDINGS - HR DIVISION.                 
000170 DATE-WRITTEN. JULY 1988.                                         
000180 DATE-COMPILED.                                                   
000190 SECURITY.     SAMPAGUITA HOLDINGS INTERNAL USE ONLY.             
000200*-----------------------------------------------------------------
000210*    CHANGE LOG                                                   
000220*-----------------------------------------------------------------
000230*    DATE      BY   REQ NO    DESCRIPTION                         
000240*    --------  ---  --------  ---------------------------------   
000250*    07/18/88  JBT  HR-0009   ORIGINAL PROGRAM - MONTHLY LEAVE    
000260*                             MASTER UPDATE, REPLACES THE LEAVE   
000270*                             LEDGER CARDS KEPT BY HR CLERKS.     
000280*    03/09/90  JBT  HR-0055   ADDED LEAVE-WITHOUT-PAY EXTRACT -   
000290*                             PAYROLL WAS MANUALLY BACKING OUT    
000300*                             UNPAID DAYS FROM THE PAY REGISTER.  
000310*    05/11/92  CDS  HR-0090   LEAVE CREDIT ADJUSTMENT (TRANS      
000320*                             CODE A) ADDED FOR HR-GRANTED        
000330*                             ADDITIONAL CREDITS (MATERNITY,      
000340*                             SOLO PARENT, ETC).                  
000350*    01/14/99  CDS  HR-Y2K04  YEAR 2000 REVIEW - LM-YEAR-MONTH    
000360*                             CHANGED FROM YYMM TO CCYYMM TO      
000370*                             AVOID CENTURY AMBIGUITY AT ROLLOVER.
000380*    06/19/00  PQV  HR-0122   NEGATIVE BALANCE NO LONGER ALLOWED  
000390*                             TO POST - EXCESS DAYS NOW ALWAYS    
000400*                             ROUTED TO THE LOP EXTRACT.          
000410*    11/07/02  PQV  HR-0149   REJECTED TRANSACTIONS NOW LOGGED TO 
000420*                             EXCEPTION-LISTING INSTEAD OF BEING  
000430*                             SILENTLY DROPPED FROM THE RUN.      
000440*-----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.                                            
000460 CONFIGURATION SECTION.                                           
000470 SOURCE-COMPUTER. IBM-370.                                        
000480 OBJECT-COMPUTER. IBM-370.                                        
000490 SPECIAL-NAMES.                                                   
000500     C01 IS TOP-OF-FORM.                                          
000510 INPUT-OUTPUT SECTION.                                            
000520 FILE-CONTROL.                                                    
000530     SELECT OLD-LEAVE-MASTER  ASSIGN TO LVOLDM                    
000540         ORGANIZATION IS SEQUENTIAL                               
000550         FILE STATUS IS WS-OLDM-STATUS.                           
000560     SELECT LEAVE-TRANS       ASSIGN TO LVTRAN                    
000570         ORGANIZATION IS SEQUENTIAL                               
000580         FILE STATUS IS WS-LTRN-STATUS.                           
000590     SELECT NEW-LEAVE-MASTER  ASSIGN TO LVNEWM                    
000600         ORGANIZATION IS SEQUENTIAL                               
000610         FILE STATUS IS WS-NEWM-STATUS.                           
000620     SELECT LOP-DAYS-FILE     ASSIGN TO LOPDAYS                   
000630         ORGANIZATION IS SEQUENTIAL                               
000640         FILE STATUS IS WS-LOPD-STATUS.                           
000650     SELECT EXCEPTION-LISTING ASSIGN TO LVEXCP                    
000660         ORGANIZATION IS SEQUENTIAL                               
000670         FILE STATUS IS WS-EXCP-STATUS.                           
000680*                                                                 
000690 DATA DIVISION.                                                   
000700 FILE SECTION.                                                    
000710 FD  OLD-LEAVE-MASTER                                             
000720     RECORD CONTAINS 80 CHARACTERS                                
000730     LABEL RECORDS ARE STANDARD.                                  
000740 01  OLD-LEAVE-MASTER-RECORD.                                     
000750     03  LM-EMP-ID                PIC X(06).                      
000760     03  LM-YEAR-MONTH            PIC 9(06).                      
000770     03  LM-LEAVE-AVAILABLE       PIC S9(3)V9(2) USAGE COMP-3.    
000780     03  LM-LEAVE-TAKEN           PIC S9(3)V9(2) USAGE COMP-3.    
000790     03  LM-LEAVE-BALANCE         PIC S9(3)V9(2) USAGE COMP-3.    
000800     03  LM-LOP-DAYS-YTD          PIC S9(3)V9(2) USAGE COMP-3.    
000810     03  LM-LAST-UPDATE-DATE      PIC 9(06).                      
000820     03  FILLER                   PIC X(50).                      
000830*                                                                 
000840 FD  LEAVE-TRANS                                                  
000850     RECORD CONTAINS 40 CHARACTERS                                
000860     LABEL RECORDS ARE STANDARD.                                  
000870 01  LEAVE-TRANS-RECORD.                                          
000880     03  LT-EMP-ID                PIC X(06).                      
000890     03  LT-TRANS-CODE            PIC X(01).                      
000900         88  LT-LEAVE-TAKEN           VALUE "L".                  
000910         88  LT-CREDIT-ADJUSTMENT     VALUE "A".                  
000920     03  LT-LEAVE-TYPE            PIC X(02).                      
000930     03  LT-LEAVE-DATE            PIC 9(06).                      
000940     03  LT-DAYS-REQUESTED        PIC S9(3)V9(2) USAGE COMP-3.    
000950     03  FILLER                   PIC X(22).                      
000960*                                                                 
000970 FD  NEW-LEAVE-MASTER                                             
000980     RECORD CONTAINS 80 CHARACTERS                                
000990     LABEL RECORDS ARE STANDARD.                                  
001000 01  NEW-LEAVE-MASTER-RECORD.                                     
001010     03  NLM-EMP-ID               PIC X(06).                      
001020     03  NLM-YEAR-MONTH           PIC 9(06).                      
001030     03  NLM-LEAVE-AVAILABLE      PIC S9(3)V9(2) USAGE COMP-3.    
001040     03  NLM-LEAVE-TAKEN          PIC S9(3)V9(2) USAGE COMP-3.    
001050     03  NLM-LEAVE-BALANCE        PIC S9(3)V9(2) USAGE COMP-3.    
001060     03  NLM-LOP-DAYS-YTD         PIC S9(3)V9(2) USAGE COMP-3.    
001070     03  NLM-LAST-UPDATE-DATE     PIC 9(06).                      
001080     03  FILLER                   PIC X(50).                      
001090*                                                                 
001100 FD  LOP-DAYS-FILE                                                
001110     RECORD CONTAINS 30 CHARACTERS                                
001120     LABEL RECORDS ARE STANDARD.                                  
001130 01  LOP-DAYS-RECORD.                                             
001140     03  LOP-EMP-ID               PIC X(06).                      
001150     03  LOP-LEAVE-DATE           PIC 9(06).                      
001160     03  LOP-DAYS                 PIC S9(3)V9(2) USAGE COMP-3.    
001170     03  FILLER                   PIC X(15).                      
001180*                                                                 
001190 FD  EXCEPTION-LISTING                                            
001200     RECORD CONTAINS 132 CHARACTERS                               
001210     LABEL RECORDS ARE STANDARD.                                  
001220 01  EXCEPTION-LINE               PIC X(132).                     
001230*                                                                 
001240 WORKING-STORAGE SECTION.                                         
001250*                                                                 
001260 01  WS-HOLD-EMP-ID               PIC X(06)  VALUE HIGH-VALUES.   
001270*                                                                 
001280 01  WS-CURRENT-MASTER-WORK.                                      
001290     03  WS-CM-YEAR-MONTH         PIC 9(06).                      
001300     03  WS-CM-AVAILABLE          PIC S9(3)V9(2) USAGE COMP-3.    
001310     03  WS-CM-TAKEN              PIC S9(3)V9(2) USAGE COMP-3.    
001320     03  WS-CM-BALANCE            PIC S9(3)V9(2) USAGE COMP-3.    
001330     03  WS-CM-LOP-YTD            PIC S9(3)V9(2) USAGE COMP-3.    
001340*                                                                 
001350 01  WS-YEAR-MONTH-WORK.                                          
001360     03  WS-YM-CENTURY-YEAR       PIC 9(04).                      
001370     03  WS-YM-MONTH              PIC 9(02).                      
001380 01  WS-YEAR-MONTH-NUM REDEFINES WS-YEAR-MONTH-WORK               
001390                                 PIC 9(06).                       
001400*                                                                 
001410 01  WS-EXCESS-DAYS-WORK.                                         
001420     03  WS-EXCESS-WHOLE          PIC S9(3)  USAGE COMP.          
001430     03  WS-EXCESS-FRACTION       PIC S9(2)  USAGE COMP.          
001440 01  WS-EXCESS-DAYS-NUM REDEFINES WS-EXCESS-DAYS-WORK             
001450                                 PIC S9(5) USAGE COMP.            
001460*                                                                 
001470 01  SWITCHES.                                                    
001480     03  OLDM-EOF-SWITCH          PIC X VALUE SPACE.              
001490         88  OLDM-AT-EOF              VALUE "Y".                  
001500     03  TRAN-EOF-SWITCH          PIC X VALUE SPACE.              
001510         88  TRAN-AT-EOF              VALUE "Y".                  
001520     03  ERROR-SWITCH             PIC X VALUE SPACE.              
001530         88  ERRORS                   VALUE "Y".                  
001540*                                                                 
001550 01  SWITCH-OFF                   PIC X VALUE "N".                
001560*                                                                 
001570 01  MESSAGE-TABLE.                                               
001580     03  FILLER  PIC X(30) VALUE "I-LEAVE POSTED               ". 
001590     03  FILLER  PIC X(30) VALUE "E-EMPLOYEE NOT ON LEAVE MASTER".
001600     03  FILLER  PIC X(30) VALUE "E-DAYS REQUESTED NOT NUMERIC ". 
001610     03  FILLER  PIC X(30) VALUE "E-DAYS REQUESTED ZERO OR LESS". 
001620     03  FILLER  PIC X(30) VALUE "I-EXCESS DAYS ROUTED TO LOP  ". 
001630     03  FILLER  PIC X(30) VALUE "I-LEAVE CREDIT ADJUSTED      ". 
001640*                                                                 
001650 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.                       
001660     03  MSG OCCURS 6 TIMES.                                      
001670         05  FILLER               PIC X(30).                      
001680*                                                                 
001690 01  WORK-MSG-CODE                PIC 99          COMP.           
001700*                                                                 
001710 01  WS-FILE-STATUS-GROUP.                                        
001720     03  WS-OLDM-STATUS           PIC XX          VALUE "00".     
001730     03  WS-LTRN-STATUS           PIC XX          VALUE "00".     
001740     03  WS-NEWM-STATUS           PIC XX          VALUE "00".     
001750     03  WS-LOPD-STATUS           PIC XX          VALUE "00".     
001760     03  WS-EXCP-STATUS           PIC XX          VALUE "00".     
001770*                                                                 
001780 01  WS-COUNTERS.                                                 
001790     03  WS-TRANS-READ            PIC S9(7)       COMP-3          
001800                                   VALUE ZERO.                    
001810     03  WS-POSTED-COUNT          PIC S9(7)       COMP-3          
001820                                   VALUE ZERO.                    
001830     03  WS-LOP-COUNT             PIC S9(7)       COMP-3          
001840                                   VALUE ZERO.                    
001850     03  WS-REJECT-COUNT          PIC S9(7)       COMP-3          
001860                                   VALUE ZERO.                    
001870     03  WS-MASTERS-COPIED        PIC S9(7)       COMP-3          
001880                                   VALUE ZERO.                    
001890*                                                                 
001900 01  EXCEPTION-DETAIL-LINE.                                       
001910     03  FILLER                   PIC X(01)  VALUE SPACES.        
001920     03  EXL-EMP-ID               PIC X(06).                      
001930     03  FILLER                   PIC X(03)  VALUE SPACES.        
001940     03  EXL-LEAVE-DATE           PIC 9(06).                      
001950     03  FILLER                   PIC X(03)  VALUE SPACES.        
001960     03  EXL-MESSAGE              PIC X(30).                      
001970     03  FILLER                   PIC X(83)  VALUE SPACES.        
001980*                                                                 
001990 PROCEDURE DIVISION.                                              
002000*-----------------------------------------------------------------
002010* 000-MAINLINE                                                    
002020*-----------------------------------------------------------------
002030 000-MAINLINE.                                                    
002040     PERFORM 100-INITIALIZE.                                      
002050     PERFORM 200-READ-OLD-MASTER.                                 
002060     PERFORM 210-READ-TRANSACTION THRU 210-EXIT.                  
002070     PERFORM 300-PROCESS-TRANSACTIONS                             
002080         UNTIL TRAN-AT-EOF.                                       
002090     PERFORM 800-COPY-REMAINING-MASTER THRU 800-EXIT.             
002100     PERFORM 900-WRAP-UP.                                         
002110     STOP RUN.                                                    
002120*                                                                 
002130 100-INITIALIZE.                                                  
002140     OPEN INPUT  OLD-LEAVE-MASTER                                 
002150                 LEAVE-TRANS                                      
002160          OUTPUT NEW-LEAVE-MASTER                                 
002170                 LOP-DAYS-FILE                                    
002180                 EXCEPTION-LISTING.                               
002190     IF  WS-OLDM-STATUS NOT = "00"                                
002200         DISPLAY "PRHR014 - OLD MASTER OPEN FAILED" WS-OLDM-STATUS
002210         MOVE "Y" TO ERROR-SWITCH                                 
002220     END-IF.                                                      
002230     IF  WS-LTRN-STATUS NOT = "00"                                
002240         DISPLAY "PRHR014 - TRANS FILE OPEN FAILED" WS-LTRN-STATUS
002250         MOVE "Y" TO ERROR-SWITCH                                 
002260     END-IF.                                                      
002270     IF  ERRORS                                                   
002280         PERFORM 900-WRAP-UP                                      
002290         STOP RUN                                                 
002300     END-IF.                                                      
002310*                                                                 
002320 200-READ-OLD-MASTER.                                             
002330     READ OLD-LEAVE-MASTER                                        
002340         AT END                                                   
002350             MOVE "Y"         TO OLDM-EOF-SWITCH                  
002360             MOVE HIGH-VALUES TO WS-HOLD-EMP-ID                   
002370     END-READ.                                                    
002380     IF  NOT OLDM-AT-EOF                                          
002390         MOVE LM-EMP-ID          TO WS-HOLD-EMP-ID                
002400         MOVE LM-YEAR-MONTH      TO WS-CM-YEAR-MONTH              
002410         MOVE LM-LEAVE-AVAILABLE TO WS-CM-AVAILABLE               
002420         MOVE LM-LEAVE-TAKEN     TO WS-CM-TAKEN                   
002430         MOVE LM-LEAVE-BALANCE   TO WS-CM-BALANCE                 
002440         MOVE LM-LOP-DAYS-YTD    TO WS-CM-LOP-YTD                 
002450     END-IF.                                                      
002460*                                                                 
002470 210-READ-TRANSACTION.                                            
002480     READ LEAVE-TRANS                                             
002490         AT END                                                   
002500             MOVE "Y" TO TRAN-EOF-SWITCH                          
002510             GO TO 210-EXIT                                       
002520     END-READ.                                                    
002530     ADD 1 TO WS-TRANS-READ.                                      
002540 210-EXIT.                                                        
002550     EXIT.                                                        
002560*                                                                 
002570*-----------------------------------------------------------------
002580* 300-PROCESS-TRANSACTIONS - MATCHES ONE LEAVE TRANSACTION        
002590* AGAINST THE CURRENT LEAVE MASTER BALANCE.                       
002600*-----------------------------------------------------------------
002610 300-PROCESS-TRANSACTIONS.                                        
002620     IF  LT-EMP-ID < WS-HOLD-EMP-ID                               
002630         MOVE 2 TO WORK-MSG-CODE                                  
002640         MOVE "Y" TO ERROR-SWITCH                                 
002650         PERFORM 700-WRITE-EXCEPTION                              
002660         PERFORM 210-READ-TRANSACTION THRU 210-EXIT               
002670     ELSE                                                         
002680         IF  LT-EMP-ID > WS-HOLD-EMP-ID                           
002690             PERFORM 220-WRITE-NEW-MASTER                         
002700             PERFORM 200-READ-OLD-MASTER                          
002710         ELSE                                                     
002720             PERFORM 400-EDIT-LEAVE-TRANS THRU 400-EXIT           
002730             PERFORM 210-READ-TRANSACTION THRU 210-EXIT           
002740         END-IF                                                   
002750     END-IF.                                                      
002760*                                                                 
002770*-----------------------------------------------------------------
002780* 400-EDIT-LEAVE-TRANS                                            
002790*-----------------------------------------------------------------
002800 400-EDIT-LEAVE-TRANS.                                            
002810     MOVE SPACES TO ERROR-SWITCH.                                 
002820     IF  LT-DAYS-REQUESTED NOT NUMERIC                            
002830     OR  LT-DAYS-REQUESTED <= ZERO                                
002840         MOVE 4 TO WORK-MSG-CODE                                  
002850         MOVE "Y" TO ERROR-SWITCH                                 
002860     END-IF.                                                      
002870     IF  NOT ERRORS                                               
002880         IF  LT-CREDIT-ADJUSTMENT                                 
002890             PERFORM 420-POST-CREDIT-ADJUSTMENT THRU 420-EXIT     
002900         ELSE                                                     
002910             PERFORM 440-POST-LEAVE-TAKEN THRU 440-EXIT           
002920         END-IF                                                   
002930     ELSE                                                         
002940         PERFORM 700-WRITE-EXCEPTION                              
002950     END-IF.                                                      
002960 400-EXIT.                                                        
002970     EXIT.                                                        
002980*                                                                 
002990*-----------------------------------------------------------------
003000* 420-POST-CREDIT-ADJUSTMENT - HR-0090, HR-GRANTED CREDITS.       
003010*-----------------------------------------------------------------
003020 420-POST-CREDIT-ADJUSTMENT.                                      
003030     ADD LT-DAYS-REQUESTED TO WS-CM-AVAILABLE.                    
003040     ADD LT-DAYS-REQUESTED TO WS-CM-BALANCE.                      
003050     MOVE 6 TO WORK-MSG-CODE.                                     
003060     PERFORM 700-WRITE-EXCEPTION.                                 
003070 420-EXIT.                                                        
003080     EXIT.                                                        
003090*                                                                 
003100*-----------------------------------------------------------------
003110* 440-POST-LEAVE-TAKEN - HR-0122, EXCESS OVER THE BALANCE IS      
003120* NEVER ALLOWED TO POST NEGATIVE - IT IS ROUTED TO LOP INSTEAD.   
003130*-----------------------------------------------------------------
003140 440-POST-LEAVE-TAKEN.                                            
003150     IF  LT-DAYS-REQUESTED > WS-CM-BALANCE                        
003160         COMPUTE LOP-DAYS                                         
003170                 = LT-DAYS-REQUESTED - WS-CM-BALANCE              
003180         ADD LOP-DAYS TO WS-CM-LOP-YTD                            
003190         ADD WS-CM-BALANCE TO WS-CM-TAKEN                         
003200         MOVE ZERO TO WS-CM-BALANCE                               
003210         MOVE LT-EMP-ID    TO LOP-EMP-ID                          
003220         MOVE LT-LEAVE-DATE TO LOP-LEAVE-DATE                     
003230         WRITE LOP-DAYS-RECORD                                    
003240         ADD 1 TO WS-LOP-COUNT                                    
003250         MOVE 5 TO WORK-MSG-CODE                                  
003260     ELSE                                                         
003270         ADD LT-DAYS-REQUESTED TO WS-CM-TAKEN                     
003280         SUBTRACT LT-DAYS-REQUESTED FROM WS-CM-BALANCE            
003290         MOVE 1 TO WORK-MSG-CODE                                  
003300     END-IF.                                                      
003310     MOVE LT-LEAVE-DATE TO WS-CM-YEAR-MONTH.                      
003320     PERFORM 700-WRITE-EXCEPTION.                                 
003330 440-EXIT.                                                        
003340     EXIT.                                                        
003350*                                                                 
003360 220-WRITE-NEW-MASTER.                                            
003370     MOVE WS-HOLD-EMP-ID       TO NLM-EMP-ID.                     
003380     MOVE WS-CM-YEAR-MONTH     TO NLM-YEAR-MONTH.                 
003390     MOVE WS-CM-AVAILABLE      TO NLM-LEAVE-AVAILABLE.            
003400     MOVE WS-CM-TAKEN          TO NLM-LEAVE-TAKEN.                
003410     MOVE WS-CM-BALANCE        TO NLM-LEAVE-BALANCE.              
003420     MOVE WS-CM-LOP-YTD        TO NLM-LOP-DAYS-YTD.               
003430     MOVE LT-LEAVE-DATE        TO NLM-LAST-UPDATE-DATE.           
003440     WRITE NEW-LEAVE-MASTER-RECORD.                               
003450     ADD 1 TO WS-POSTED-COUNT.                                    
003460*                                                                 
003470*-----------------------------------------------------------------
003480* 700-WRITE-EXCEPTION                                             
003490*-----------------------------------------------------------------
003500 700-WRITE-EXCEPTION.                                             
003510     IF  ERRORS                                                   
003520         ADD 1 TO WS-REJECT-COUNT                                 
003530     END-IF.                                                      
003540     MOVE SPACES              TO EXCEPTION-DETAIL-LINE.           
003550     MOVE LT-EMP-ID           TO EXL-EMP-ID.                      
003560     MOVE LT-LEAVE-DATE       TO EXL-LEAVE-DATE.                  
003570     MOVE MSG (WORK-MSG-CODE) TO EXL-MESSAGE.                     
003580     WRITE EXCEPTION-LINE FROM EXCEPTION-DETAIL-LINE.             
003590*                                                                 
003600*-----------------------------------------------------------------
003610* 800-COPY-REMAINING-MASTER - FLUSHES THE LAST EMPLOYEE PLUS ANY  
003620* MASTER RECORDS WITH NO LEAVE ACTIVITY THIS RUN.                 
003630*-----------------------------------------------------------------
003640 800-COPY-REMAINING-MASTER.                                       
003650     IF  OLDM-AT-EOF                                              
003660         GO TO 800-EXIT                                           
003670     END-IF.                                                      
003680     PERFORM 220-WRITE-NEW-MASTER.                                
003690     ADD 1 TO WS-MASTERS-COPIED.                                  
003700     PERFORM 200-READ-OLD-MASTER.                                 
003710     GO TO 800-COPY-REMAINING-MASTER.                             
003720 800-EXIT.                                                        
003730     EXIT.                                                        
003740*                                                                 
003750 900-WRAP-UP.                                                     
003760     DISPLAY "PRHR014 - TRANSACTIONS READ      " WS-TRANS-READ.   
003770     DISPLAY "PRHR014 - MASTERS POSTED         " WS-POSTED-COUNT. 
003780     DISPLAY "PRHR014 - LOP DAYS EXTRACTED     " WS-LOP-COUNT.    
003790     DISPLAY "PRHR014 - TRANSACTIONS REJECTED  " WS-REJECT-COUNT. 
003800     CLOSE OLD-LEAVE-MASTER                                       
003810           LEAVE-TRANS                                            
003820           NEW-LEAVE-MASTER                                       
003830           LOP-DAYS-FILE                                          
003840           EXCEPTION-LISTING.                                     
003850*END PROGRAM PRHR014.                                             

