000010*-----------------------------------------------------------------
000020*    PRHR015 - MONTHLY PAYROLL CALCULATION                        
000030*               SUMMARIZES RATED ATTENDANCE BY EMPLOYEE FOR THE   
000040*               PAY PERIOD, ADDS THE FIXED ALLOWANCES CARRIED ON  
000050*               THE EMPLOYEE MASTER, COMPUTES THE STATUTORY       
000060*               DEDUCTIONS (SSS, PHILHEALTH, PAG-IBIG AND         
000070*               WITHHOLDING TAX) AND WRITES ONE PAYROLL REGISTER  
000080*               RECORD PER EMPLOYEE FOR THE PRHR019 REPORT RUN.   
000090*-----------------------------------------------------------------
000100*                                                                 
000110*--------------------PART OF SAMPAGUITA HOLDINGS HR SYSTEM--------
000120*                                                                 
000130*-----------------------------------------------------------------
000140 IDENTIFICATION DIVISION.                                         
000150 PROGRAM-ID.   PRHR015.                                           
000160 AUTHOR.       J B TORRES.                                        
000170 INSTALLATION. SAMPAGUITA HOLDINGS - HR DIVISION.                 
000180 DATE-WRITTEN. AUGUST 1988.                                       
000190 DATE-COMPILED.                                                   
000200 SECURITY.     SAMPAGUITA HOLDINGS INTERNAL USE ONLY.             
000210*-----------------------------------------------------------------
000220*    CHANGE LOG                                                   
000230*-----------------------------------------------------------------
000240*    DATE      BY   REQ NO    DESCRIPTION                         
000250*    --------  ---  --------  ---------------------------------   
000260*    08/15/88  JBT  HR-0011   ORIGINAL PROGRAM - MONTHLY PAYROLL  
000270*                             CALCULATION, REPLACES THE MANUAL    
000280*                             PAYROLL WORKSHEET PREPARED BY       
000290*                             ACCOUNTING EACH CUTOFF.             
000300*    03/09/90  JBT  HR-0056   ADDED RICE, PHONE AND CLOTHING      
000310*                             ALLOWANCES FROM THE EMPLOYEE MASTER 
000320*                             - PREVIOUSLY PAID AS A SEPARATE     
000330*                             MANUAL VOUCHER.                     
000340*    05/11/92  CDS  HR-0091   WITHHOLDING TAX CHANGED FROM A FLAT 
000350*                             RATE TO THE GRADUATED BIR TABLE.    
000360*    09/30/94  CDS  HR-0104   SSS, PHILHEALTH AND PAG-IBIG CAPS   
000370*                             ADDED PER REVISED CONTRIBUTION      
000380*                             SCHEDULE.                           
000390*    01/14/99  CDS  HR-Y2K05  YEAR 2000 REVIEW - PR-YEAR-MONTH    
000400*                             CHANGED TO CCYYMM, SAME AS THE      
000410*                             LEAVE MASTER CHANGE IN PRHR014.     
000420*    06/19/00  PQV  HR-0123   LATE/UNDERTIME DEDUCTIONS NOW COME  
000430*                             PRE-COMPUTED FROM PRHR017 - THIS    
000440*                             PROGRAM NO LONGER RECALCULATES THEM.
000450*    11/07/02  PQV  HR-0150   EMPLOYEE MASTER LOADED INTO A TABLE 
000460*                             FOR ALLOWANCE LOOKUP, SAME PATTERN  
000470*                             AS THE POSITION TABLE IN PRHR017.   
000480*    04/18/03  PQV  HR-0162   LOP DAYS FROM PRHR014 NOW READ,     
000490*                             ACCUMULATED PER EMPLOYEE AND PRICED 
000500*                             AGAINST THE POSITION DAILY RATE -   
000510*                             THE EXTRACT WAS PRODUCED BY PRHR014 
000520*                             BUT NEVER READ BY THIS PROGRAM.     
000530*-----------------------------------------------------------------
000540 ENVIRONMENT DIVISION.                                            
000550 CONFIGURATION SECTION.                                           
000560 SOURCE-COMPUTER. IBM-370.                                        
000570 OBJECT-COMPUTER. IBM-370.                                        
000580 SPECIAL-NAMES.                                                   
000590     C01 IS TOP-OF-FORM.                                          
000600 INPUT-OUTPUT SECTION.                                            
000610 FILE-CONTROL.                                                    
000620     SELECT EMPLOYEE-MASTER  ASSIGN TO EMPMSTR                    
000630         ORGANIZATION IS SEQUENTIAL                               
000640         FILE STATUS IS WS-EMPM-STATUS.                           
000650     SELECT RATED-ATTENDANCE ASSIGN TO RATEATT                    
000660         ORGANIZATION IS SEQUENTIAL                               
000670         FILE STATUS IS WS-RATD-STATUS.                           
000680     SELECT POSITION-RATE-TABLE ASSIGN TO POSRATE                 
000690         ORGANIZATION IS SEQUENTIAL                               
000700         FILE STATUS IS WS-PRTB-STATUS.                           
000710     SELECT LOP-DAYS-FILE    ASSIGN TO LOPDAYS                    
000720         ORGANIZATION IS SEQUENTIAL                               
000730         FILE STATUS IS WS-LOPD-STATUS.                           
000740     SELECT PAYROLL-REGISTER ASSIGN TO PAYREG                     
000750         ORGANIZATION IS SEQUENTIAL                               
000760         FILE STATUS IS WS-PREG-STATUS.                           
000770*                                                                 
000780 DATA DIVISION.                                                   
000790 FILE SECTION.                                                    
000800 FD  EMPLOYEE-MASTER                                              
000810     RECORD CONTAINS 200 CHARACTERS                               
000820     LABEL RECORDS ARE STANDARD.                                  
000830 01  EMPLOYEE-MASTER-RECORD.                                      
000840     03  EMP-ID                   PIC X(06).                      
000850     03  EMP-DEPT-CODE            PIC X(04).                      
000860     03  EMP-NAME.                                                
000870         05  EMP-LAST-NAME        PIC X(20).                      
000880         05  EMP-FIRST-NAME       PIC X(15).                      
000890         05  EMP-MIDDLE-INITIAL   PIC X(01).                      
000900     03  EMP-ADDR-1               PIC X(30).                      
000910     03  EMP-ADDR-2               PIC X(30).                      
000920     03  EMP-BIRTH-DATE           PIC 9(05).                      
000930     03  EMP-DATE-HIRED           PIC 9(05) COMP-3.               
000940     03  EMP-DATE-TERMINATED      PIC 9(06).                      
000950     03  EMP-DATE-MAINTAINED      PIC 9(05) COMP-3.               
000960     03  EMP-STATUS-CODE          PIC X(01).                      
000970         88  EMP-REGULAR              VALUE "R".                  
000980         88  EMP-PROBATIONARY         VALUE "P".                  
000990         88  EMP-CONTRACTUAL          VALUE "C".                  
001000         88  EMP-SEPARATED            VALUE "S".                  
001010     03  EMP-POSITION-CODE        PIC X(04).                      
001020     03  EMP-BASIC-SALARY         PIC S9(7)V9(2) USAGE COMP-3.    
001030     03  EMP-RICE-SUBSIDY         PIC S9(5)V9(2) USAGE COMP-3.    
001040     03  EMP-PHONE-ALLOWANCE      PIC S9(5)V9(2) USAGE COMP-3.    
001050     03  EMP-CLOTHING-ALLOWANCE   PIC S9(5)V9(2) USAGE COMP-3.    
001060     03  EMP-LEAVE-CREDITS        PIC S9(3)V9(2) USAGE COMP-3.    
001070     03  EMP-SSS-NO               PIC X(10).                      
001080     03  EMP-PHILHEALTH-NO        PIC X(12).                      
001090     03  EMP-PAGIBIG-NO           PIC X(12).                      
001100     03  EMP-TIN-NO               PIC X(12).                      
001110     03  FILLER                   PIC X(06).                      
001120*                                                                 
001130 FD  RATED-ATTENDANCE                                             
001140     RECORD CONTAINS 90 CHARACTERS                                
001150     LABEL RECORDS ARE STANDARD.                                  
001160 01  RATED-ATTENDANCE-RECORD.                                     
001170     03  RAR-EMP-ID              PIC X(06).                       
001180     03  RAR-DEPT-CODE           PIC X(04).                       
001190     03  RAR-POSITION-CODE       PIC X(04).                       
001200     03  RAR-WORK-DATE           PIC 9(06).                       
001210     03  RAR-HOURS-WORKED        PIC S9(2)V9(2) USAGE COMP-3.     
001220     03  RAR-HOURLY-RATE         PIC S9(5)V9(2) USAGE COMP-3.     
001230     03  RAR-GROSS-AMOUNT        PIC S9(6)V9(2) USAGE COMP-3.     
001240     03  RAR-LATE-DEDUCTION      PIC S9(5)V9(2) USAGE COMP-3.     
001250     03  RAR-UNDERTIME-DEDUCTION PIC S9(5)V9(2) USAGE COMP-3.     
001260     03  RAR-NET-DAY-AMOUNT      PIC S9(6)V9(2) USAGE COMP-3.     
001270     03  RAR-FULLDAY-FLAG        PIC X(01).                       
001280     03  RAR-OT-HOURS            PIC S9(2)V9(2) USAGE COMP-3.     
001290     03  RAR-OVERTIME-PAY        PIC S9(5)V9(2) USAGE COMP-3.     
001300     03  FILLER                  PIC X(37).                       
001310*                                                                 
001320 FD  POSITION-RATE-TABLE                                          
001330     RECORD CONTAINS 60 CHARACTERS                                
001340     LABEL RECORDS ARE STANDARD.                                  
001350 01  POSITION-RATE-RECORD.                                        
001360     03  PRT-POSITION-CODE       PIC X(04).                       
001370     03  PRT-POSITION-TITLE      PIC X(20).                       
001380     03  PRT-HOURLY-RATE         PIC S9(5)V9(2) USAGE COMP-3.     
001390     03  PRT-DAILY-RATE          PIC S9(5)V9(2) USAGE COMP-3.     
001400     03  PRT-OT-MULTIPLIER       PIC S9(1)V9(2) USAGE COMP-3.     
001410     03  FILLER                  PIC X(26).                       
001420*                                                                 
001430 FD  LOP-DAYS-FILE                                                
001440     RECORD CONTAINS 30 CHARACTERS                                
001450     LABEL RECORDS ARE STANDARD.                                  
001460 01  LOP-DAYS-RECORD.                                             
001470     03  LOP-EMP-ID               PIC X(06).                      
001480     03  LOP-LEAVE-DATE           PIC 9(06).                      
001490     03  LOP-DAYS                 PIC S9(3)V9(2) USAGE COMP-3.    
001500     03  FILLER                   PIC X(15).                      
001510*                                                                 
001520 FD  PAYROLL-REGISTER                                             
001530     RECORD CONTAINS 120 CHARACTERS                               
001540     LABEL RECORDS ARE STANDARD.                                  
001550 01  PAYROLL-REGISTER-RECORD.                                     
001560     03  PR-EMP-ID                PIC X(06).                      
001570     03  PR-DEPT-CODE             PIC X(04).                      
001580     03  PR-EMP-NAME              PIC X(36).                      
001590     03  PR-YEAR-MONTH            PIC 9(06).                      
001600     03  PR-BASIC-SALARY          PIC S9(7)V9(2) USAGE COMP-3.    
001610     03  PR-ATTENDANCE-PAY        PIC S9(7)V9(2) USAGE COMP-3.    
001620     03  PR-RICE-SUBSIDY          PIC S9(5)V9(2) USAGE COMP-3.    
001630     03  PR-PHONE-ALLOWANCE       PIC S9(5)V9(2) USAGE COMP-3.    
001640     03  PR-CLOTHING-ALLOWANCE    PIC S9(5)V9(2) USAGE COMP-3.    
001650     03  PR-GROSS-PAY             PIC S9(7)V9(2) USAGE COMP-3.    
001660     03  PR-SSS-DEDUCTION         PIC S9(5)V9(2) USAGE COMP-3.    
001670     03  PR-PHILHEALTH-DEDUCTION  PIC S9(5)V9(2) USAGE COMP-3.    
001680     03  PR-PAGIBIG-DEDUCTION     PIC S9(5)V9(2) USAGE COMP-3.    
001690     03  PR-WITHHOLDING-TAX       PIC S9(6)V9(2) USAGE COMP-3.    
001700     03  PR-LOP-DEDUCTION         PIC S9(5)V9(2) USAGE COMP-3.    
001710     03  PR-TOTAL-DEDUCTIONS      PIC S9(7)V9(2) USAGE COMP-3.    
001720     03  PR-NET-PAY               PIC S9(7)V9(2) USAGE COMP-3.    
001730     03  FILLER                   PIC X(10).                      
001740*                                                                 
001750 WORKING-STORAGE SECTION.                                         
001760*                                                                 
001770 01  EMP-TABLE-AREA.                                              
001780     03  EMP-TABLE-ENTRY OCCURS 1 TO 2000 TIMES                   
001790             DEPENDING ON WS-EMP-TABLE-COUNT                      
001800             ASCENDING KEY IS ET-TAB-EMP-ID                       
001810             INDEXED BY EMP-IDX.                                  
001820         05  ET-TAB-EMP-ID          PIC X(06).                    
001830         05  ET-TAB-DEPT-CODE       PIC X(04).                    
001840         05  ET-TAB-POSITION-CODE   PIC X(04).                    
001850         05  ET-TAB-NAME            PIC X(36).                    
001860         05  ET-TAB-BASIC-SALARY    PIC S9(7)V9(2) USAGE COMP-3.  
001870         05  ET-TAB-RICE-SUBSIDY    PIC S9(5)V9(2) USAGE COMP-3.  
001880         05  ET-TAB-PHONE-ALLOW     PIC S9(5)V9(2) USAGE COMP-3.  
001890         05  ET-TAB-CLOTHING-ALLOW  PIC S9(5)V9(2) USAGE COMP-3.  
001900*                                                                 
001910 01  WS-EMP-TABLE-COUNT           PIC S9(4)  USAGE COMP           
001920                                   VALUE ZERO.                    
001930*                                                                 
001940*    ** POSITION DAILY RATE TABLE FOR PRICING LOP DAYS - HR-0162  
001950*                                                                 
001960 01  POSITION-TABLE-AREA.                                         
001970     03  POSITION-TABLE-ENTRY OCCURS 1 TO 300 TIMES               
001980             DEPENDING ON WS-POSITION-TABLE-COUNT                 
001990             ASCENDING KEY IS PT-TAB-POSITION-CODE                
002000             INDEXED BY POSITION-IDX.                             
002010         05  PT-TAB-POSITION-CODE   PIC X(04).                    
002020         05  PT-TAB-DAILY-RATE      PIC S9(5)V9(2) USAGE COMP-3.  
002030*                                                                 
002040 01  WS-POSITION-TABLE-COUNT      PIC S9(4)  USAGE COMP           
002050                                   VALUE ZERO.                    
002060*                                                                 
002070*    ** GRADUATED WITHHOLDING TAX TABLE - HR-0091                 
002080*                                                                 
002090 01  TAX-TABLE-VALUES.                                            
002100     03  FILLER PIC X(22) VALUE "0000000000000000000000".         
002110     03  FILLER PIC X(22) VALUE "0020000002000000000000".         
002120     03  FILLER PIC X(22) VALUE "0033000002500000260000".         
002130     03  FILLER PIC X(22) VALUE "0066000003000001090000".         
002140     03  FILLER PIC X(22) VALUE "0166000003200004090000".         
002150*                                                                 
002160 01  TAX-TABLE REDEFINES TAX-TABLE-VALUES.                        
002170     03  TAX-BRACKET OCCURS 5 TIMES INDEXED BY TAX-IDX.           
002180         05  TAX-LOWER-LIMIT     PIC 9(07)V99.                    
002190         05  TAX-RATE            PIC 9(02)V99.                    
002200         05  TAX-BASE-TAX        PIC 9(07)V99.                    
002210*                                                                 
002220 01  WS-SSS-RATE                  PIC V999 VALUE .045.            
002230 01  WS-SSS-CAP                   PIC S9(5)V99 USAGE COMP-3       
002240                                   VALUE 1125.00.                 
002250 01  WS-PHILHEALTH-RATE           PIC V999 VALUE .015.            
002260 01  WS-PHILHEALTH-CAP            PIC S9(5)V99 USAGE COMP-3       
002270                                   VALUE 900.00.                  
002280 01  WS-PAGIBIG-RATE              PIC V99  VALUE .02.             
002290 01  WS-PAGIBIG-CAP                PIC S9(5)V99 USAGE COMP-3      
002300                                   VALUE 100.00.                  
002310*                                                                 
002320 01  WS-CURRENT-EMP-WORK.                                         
002330     03  WS-CE-DEPT-CODE          PIC X(04).                      
002340     03  WS-CE-POSITION-CODE      PIC X(04).                      
002350     03  WS-CE-NAME               PIC X(36).                      
002360     03  WS-CE-BASIC-SALARY       PIC S9(7)V9(2) USAGE COMP-3.    
002370     03  WS-CE-RICE-SUBSIDY       PIC S9(5)V9(2) USAGE COMP-3.    
002380     03  WS-CE-PHONE-ALLOWANCE    PIC S9(5)V9(2) USAGE COMP-3.    
002390     03  WS-CE-CLOTHING-ALLOWANCE PIC S9(5)V9(2) USAGE COMP-3.    
002400     03  WS-CE-ATTENDANCE-PAY     PIC S9(7)V9(2) USAGE COMP-3.    
002410     03  WS-CE-DAILY-RATE         PIC S9(5)V9(2) USAGE COMP-3.    
002420     03  WS-CE-LOP-DAYS           PIC S9(3)V9(2) USAGE COMP-3.    
002430*                                                                 
002440 01  WS-HOLD-EMP-ID               PIC X(06)  VALUE SPACES.        
002450 01  WS-TAXABLE-INCOME            PIC S9(7)V99 USAGE COMP-3.      
002460*                                                                 
002470*    ** YEAR-MONTH BROKEN OUT FOR EDIT AND DISPLAY PURPOSES       
002480*                                                                 
002490 01  WS-RUN-YEAR-MONTH-WORK.                                      
002500     03  WS-RUN-CENTURY-YEAR     PIC 9(04).                       
002510     03  WS-RUN-MONTH            PIC 9(02).                       
002520 01  WS-RUN-YEAR-MONTH-NUM REDEFINES WS-RUN-YEAR-MONTH-WORK       
002530                                 PIC 9(06).                       
002540*                                                                 
002550*    ** GROSS PAY BROKEN OUT INTO PESOS AND CENTAVOS FOR THE      
002560*    ** ROUNDING CHECK REQUIRED BY HR-0104                        
002570*                                                                 
002580 01  WS-GROSS-PAY-WORK.                                           
002590     03  WS-GROSS-PAY-PESOS      PIC S9(7)  USAGE COMP-3.         
002600     03  WS-GROSS-PAY-CENTAVOS   PIC S9(2)  USAGE COMP-3.         
002610 01  WS-GROSS-PAY-NUM REDEFINES WS-GROSS-PAY-WORK                 
002620                                 PIC S9(9)V99 USAGE COMP-3.       
002630*                                                                 
002640 01  SWITCHES.                                                    
002650     03  RATED-EOF-SWITCH         PIC X VALUE SPACE.              
002660         88  RATED-AT-EOF             VALUE "Y".                  
002670     03  LOPD-EOF-SWITCH          PIC X VALUE SPACE.              
002680         88  LOPD-AT-EOF              VALUE "Y".                  
002690     03  FIRST-RECORD-SWITCH      PIC X VALUE "Y".                
002700         88  FIRST-RECORD             VALUE "Y".                  
002710     03  ERROR-SWITCH             PIC X VALUE SPACE.              
002720         88  ERRORS                   VALUE "Y".                  
002730*                                                                 
002740 01  SWITCH-OFF                   PIC X VALUE "N".                
002750*                                                                 
002760 01  WS-FILE-STATUS-GROUP.                                        
002770     03  WS-EMPM-STATUS           PIC XX          VALUE "00".     
002780     03  WS-RATD-STATUS           PIC XX          VALUE "00".     
002790     03  WS-PRTB-STATUS           PIC XX          VALUE "00".     
002800     03  WS-LOPD-STATUS           PIC XX          VALUE "00".     
002810     03  WS-PREG-STATUS           PIC XX          VALUE "00".     
002820*                                                                 
002830 01  WS-COUNTERS.                                                 
002840     03  WS-DETAIL-READ           PIC S9(7)       COMP-3          
002850                                   VALUE ZERO.                    
002860     03  WS-EMPLOYEES-PAID        PIC S9(7)       COMP-3          
002870                                   VALUE ZERO.                    
002880     03  WS-LOP-DAYS-PRICED       PIC S9(7)       COMP-3          
002890                                   VALUE ZERO.                    
002900*                                                                 
002910 01  WS-RUN-YEAR-MONTH            PIC 9(06)       VALUE ZERO.     
002920*                                                                 
002930 PROCEDURE DIVISION.                                              
002940*-----------------------------------------------------------------
002950* 000-MAINLINE                                                    
002960*-----------------------------------------------------------------
002970 000-MAINLINE.                                                    
002980     PERFORM 100-INITIALIZE.                                      
002990     PERFORM 150-LOAD-EMPLOYEE-TABLE THRU 150-EXIT.               
003000     PERFORM 160-LOAD-POSITION-TABLE THRU 160-EXIT.               
003010     PERFORM 200-READ-RATED-ATTENDANCE.                           
003020     PERFORM 250-READ-LOP-DAYS.                                   
003030     PERFORM 300-SUMMARIZE-BY-EMPLOYEE                            
003040         UNTIL RATED-AT-EOF.                                      
003050     IF  NOT FIRST-RECORD                                         
003060         PERFORM 500-CALCULATE-AND-WRITE THRU 500-EXIT            
003070     END-IF.                                                      
003080     PERFORM 900-WRAP-UP.                                         
003090     STOP RUN.                                                    
003100*                                                                 
003110 100-INITIALIZE.                                                  
003120     OPEN INPUT  EMPLOYEE-MASTER                                  
003130                 RATED-ATTENDANCE                                 
003140                 POSITION-RATE-TABLE                              
003150                 LOP-DAYS-FILE                                    
003160          OUTPUT PAYROLL-REGISTER.                                
003170     IF  WS-EMPM-STATUS NOT = "00"                                
003180         DISPLAY "PRHR015 - MASTER OPEN FAILED" WS-EMPM-STATUS    
003190         MOVE "Y" TO ERROR-SWITCH                                 
003200     END-IF.                                                      
003210     IF  ERRORS                                                   
003220         PERFORM 900-WRAP-UP                                      
003230         STOP RUN                                                 
003240     END-IF.                                                      
003250*                                                                 
003260*-----------------------------------------------------------------
003270* 150-LOAD-EMPLOYEE-TABLE - HR-0150                               
003280*-----------------------------------------------------------------
003290 150-LOAD-EMPLOYEE-TABLE.                                         
003300     MOVE ZERO TO WS-EMP-TABLE-COUNT.                             
003310 150-LOAD-LOOP.                                                   
003320     READ EMPLOYEE-MASTER                                         
003330         AT END                                                   
003340             GO TO 150-EXIT                                       
003350     END-READ.                                                    
003360     ADD 1 TO WS-EMP-TABLE-COUNT.                                 
003370     MOVE EMP-ID     TO ET-TAB-EMP-ID (WS-EMP-TABLE-COUNT).       
003380     MOVE EMP-DEPT-CODE                                           
003390                     TO ET-TAB-DEPT-CODE (WS-EMP-TABLE-COUNT).    
003400     MOVE EMP-POSITION-CODE                                       
003410                     TO ET-TAB-POSITION-CODE (WS-EMP-TABLE-COUNT).
003420     STRING EMP-LAST-NAME DELIMITED BY SIZE                       
003430            ", "        DELIMITED BY SIZE                         
003440            EMP-FIRST-NAME DELIMITED BY SIZE                      
003450            INTO ET-TAB-NAME (WS-EMP-TABLE-COUNT).                
003460     MOVE EMP-BASIC-SALARY                                        
003470                     TO ET-TAB-BASIC-SALARY (WS-EMP-TABLE-COUNT). 
003480     MOVE EMP-RICE-SUBSIDY                                        
003490                     TO ET-TAB-RICE-SUBSIDY (WS-EMP-TABLE-COUNT). 
003500     MOVE EMP-PHONE-ALLOWANCE                                     
003510                     TO ET-TAB-PHONE-ALLOW (WS-EMP-TABLE-COUNT).  
003520     MOVE EMP-CLOTHING-ALLOWANCE                                  
003530                     TO ET-TAB-CLOTHING-ALLOW                     
003540                        (WS-EMP-TABLE-COUNT).                     
003550     GO TO 150-LOAD-LOOP.                                         
003560 150-EXIT.                                                        
003570     EXIT.                                                        
003580*                                                                 
003590*-----------------------------------------------------------------
003600* 160-LOAD-POSITION-TABLE - HR-0162, SAME PATTERN AS PRHR017      
003610*-----------------------------------------------------------------
003620 160-LOAD-POSITION-TABLE.                                         
003630     MOVE ZERO TO WS-POSITION-TABLE-COUNT.                        
003640 160-LOAD-LOOP.                                                   
003650     READ POSITION-RATE-TABLE                                     
003660         AT END                                                   
003670             GO TO 160-EXIT                                       
003680     END-READ.                                                    
003690     ADD 1 TO WS-POSITION-TABLE-COUNT.                            
003700     MOVE PRT-POSITION-CODE TO                                    
003710          PT-TAB-POSITION-CODE (WS-POSITION-TABLE-COUNT).         
003720     MOVE PRT-DAILY-RATE    TO                                    
003730          PT-TAB-DAILY-RATE (WS-POSITION-TABLE-COUNT).            
003740     GO TO 160-LOAD-LOOP.                                         
003750 160-EXIT.                                                        
003760     EXIT.                                                        
003770*                                                                 
003780 200-READ-RATED-ATTENDANCE.                                       
003790     READ RATED-ATTENDANCE                                        
003800         AT END                                                   
003810             MOVE "Y" TO RATED-EOF-SWITCH                         
003820     END-READ.                                                    
003830     IF  NOT RATED-AT-EOF                                         
003840         ADD 1 TO WS-DETAIL-READ                                  
003850         MOVE RAR-WORK-DATE TO WS-RUN-YEAR-MONTH                  
003860     END-IF.                                                      
003870*                                                                 
003880*-----------------------------------------------------------------
003890* 250-READ-LOP-DAYS - HR-0162, LOP-DAYS-FILE ARRIVES SORTED BY    
003900* EMPLOYEE, SAME AS RATED-ATTENDANCE.                             
003910*-----------------------------------------------------------------
003920 250-READ-LOP-DAYS.                                               
003930     READ LOP-DAYS-FILE                                           
003940         AT END                                                   
003950             MOVE "Y" TO LOPD-EOF-SWITCH                          
003960     END-READ.                                                    
003970*                                                                 
003980*-----------------------------------------------------------------
003990* 300-SUMMARIZE-BY-EMPLOYEE - CONTROL BREAK ON EMP-ID.  RATED     
004000* ATTENDANCE MUST ARRIVE SORTED BY EMPLOYEE FOR THIS RUN.         
004010*-----------------------------------------------------------------
004020 300-SUMMARIZE-BY-EMPLOYEE.                                       
004030     IF  FIRST-RECORD                                             
004040         PERFORM 320-START-NEW-EMPLOYEE                           
004050         MOVE "N" TO FIRST-RECORD-SWITCH                          
004060     ELSE                                                         
004070         IF  RAR-EMP-ID NOT = WS-HOLD-EMP-ID                      
004080             PERFORM 500-CALCULATE-AND-WRITE THRU 500-EXIT        
004090             PERFORM 320-START-NEW-EMPLOYEE                       
004100         END-IF                                                   
004110     END-IF.                                                      
004120     ADD RAR-NET-DAY-AMOUNT TO WS-CE-ATTENDANCE-PAY.              
004130     PERFORM 200-READ-RATED-ATTENDANCE.                           
004140*                                                                 
004150 320-START-NEW-EMPLOYEE.                                          
004160     MOVE RAR-EMP-ID TO WS-HOLD-EMP-ID.                           
004170     MOVE ZERO       TO WS-CE-ATTENDANCE-PAY WS-CE-LOP-DAYS.      
004180     SET EMP-IDX TO 1.                                            
004190     SEARCH EMP-TABLE-ENTRY                                       
004200         AT END                                                   
004210             MOVE SPACES TO WS-CE-DEPT-CODE WS-CE-NAME            
004220                            WS-CE-POSITION-CODE                   
004230             MOVE ZERO   TO WS-CE-BASIC-SALARY                    
004240                            WS-CE-RICE-SUBSIDY                    
004250                            WS-CE-PHONE-ALLOWANCE                 
004260                            WS-CE-CLOTHING-ALLOWANCE              
004270         WHEN ET-TAB-EMP-ID (EMP-IDX) = WS-HOLD-EMP-ID            
004280             MOVE ET-TAB-DEPT-CODE (EMP-IDX)                      
004290                                 TO WS-CE-DEPT-CODE               
004300             MOVE ET-TAB-POSITION-CODE (EMP-IDX)                  
004310                                 TO WS-CE-POSITION-CODE           
004320             MOVE ET-TAB-NAME (EMP-IDX)                           
004330                                 TO WS-CE-NAME                    
004340             MOVE ET-TAB-BASIC-SALARY (EMP-IDX)                   
004350                                 TO WS-CE-BASIC-SALARY            
004360             MOVE ET-TAB-RICE-SUBSIDY (EMP-IDX)                   
004370                                 TO WS-CE-RICE-SUBSIDY            
004380             MOVE ET-TAB-PHONE-ALLOW (EMP-IDX)                    
004390                                 TO WS-CE-PHONE-ALLOWANCE         
004400             MOVE ET-TAB-CLOTHING-ALLOW (EMP-IDX)                 
004410                                 TO WS-CE-CLOTHING-ALLOWANCE      
004420     END-SEARCH.                                                  
004430     SET POSITION-IDX TO 1.                                       
004440     SEARCH POSITION-TABLE-ENTRY                                  
004450         AT END                                                   
004460             MOVE ZERO TO WS-CE-DAILY-RATE                        
004470         WHEN PT-TAB-POSITION-CODE (POSITION-IDX)                 
004480                                 = WS-CE-POSITION-CODE            
004490             MOVE PT-TAB-DAILY-RATE (POSITION-IDX)                
004500                                 TO WS-CE-DAILY-RATE              
004510     END-SEARCH.                                                  
004520     PERFORM 335-SKIP-ORPHAN-LOP THRU 335-EXIT                    
004530         UNTIL LOPD-AT-EOF OR LOP-EMP-ID NOT < WS-HOLD-EMP-ID.    
004540     PERFORM 340-ACCUMULATE-LOP-DAYS THRU 340-EXIT                
004550         UNTIL LOPD-AT-EOF OR LOP-EMP-ID NOT = WS-HOLD-EMP-ID.    
004560*                                                                 
004570*-----------------------------------------------------------------
004580* 335-SKIP-ORPHAN-LOP - HR-0162, LOP RECORD FOR AN EMPLOYEE ID    
004590* THAT NEVER SHOWS UP ON RATED-ATTENDANCE FOR THE PERIOD (E.G.    
004600* OUT ON LEAVE-WITHOUT-PAY THE WHOLE CUTOFF).  LOGGED AND SKIPPED.
004610*-----------------------------------------------------------------
004620 335-SKIP-ORPHAN-LOP.                                             
004630     DISPLAY "PRHR015 - LOP FOR EMP NOT IN ATTENDANCE " LOP-EMP-ID
004640     PERFORM 250-READ-LOP-DAYS.                                   
004650 335-EXIT.                                                        
004660     EXIT.                                                        
004670*                                                                 
004680*-----------------------------------------------------------------
004690* 340-ACCUMULATE-LOP-DAYS - HR-0162, MAY BE MORE THAN ONE LOP     
004700* EXTRACT RECORD PER EMPLOYEE FOR THE PERIOD.                     
004710*-----------------------------------------------------------------
004720 340-ACCUMULATE-LOP-DAYS.                                         
004730     ADD LOP-DAYS TO WS-CE-LOP-DAYS.                              
004740     ADD 1 TO WS-LOP-DAYS-PRICED.                                 
004750     PERFORM 250-READ-LOP-DAYS.                                   
004760 340-EXIT.                                                        
004770     EXIT.                                                        
004780*                                                                 
004790*-----------------------------------------------------------------
004800* 500-CALCULATE-AND-WRITE - GROSS TO NET FOR ONE EMPLOYEE.        
004810*-----------------------------------------------------------------
004820 500-CALCULATE-AND-WRITE.                                         
004830     MOVE WS-HOLD-EMP-ID           TO PR-EMP-ID.                  
004840     MOVE WS-CE-DEPT-CODE          TO PR-DEPT-CODE.               
004850     MOVE WS-CE-NAME               TO PR-EMP-NAME.                
004860     MOVE WS-RUN-YEAR-MONTH        TO PR-YEAR-MONTH.              
004870     MOVE WS-CE-BASIC-SALARY       TO PR-BASIC-SALARY.            
004880     MOVE WS-CE-ATTENDANCE-PAY     TO PR-ATTENDANCE-PAY.          
004890     MOVE WS-CE-RICE-SUBSIDY       TO PR-RICE-SUBSIDY.            
004900     MOVE WS-CE-PHONE-ALLOWANCE    TO PR-PHONE-ALLOWANCE.         
004910     MOVE WS-CE-CLOTHING-ALLOWANCE TO PR-CLOTHING-ALLOWANCE.      
004920     COMPUTE PR-GROSS-PAY ROUNDED                                 
004930             = PR-ATTENDANCE-PAY + PR-RICE-SUBSIDY                
004940               + PR-PHONE-ALLOWANCE + PR-CLOTHING-ALLOWANCE.      
004950     COMPUTE PR-LOP-DEDUCTION ROUNDED                             
004960             = WS-CE-LOP-DAYS * WS-CE-DAILY-RATE.                 
004970     PERFORM 520-COMPUTE-SSS THRU 520-EXIT.                       
004980     PERFORM 540-COMPUTE-PHILHEALTH THRU 540-EXIT.                
004990     PERFORM 560-COMPUTE-PAGIBIG THRU 560-EXIT.                   
005000     PERFORM 580-COMPUTE-WITHHOLDING-TAX THRU 580-EXIT.           
005010     COMPUTE PR-TOTAL-DEDUCTIONS                                  
005020             = PR-SSS-DEDUCTION + PR-PHILHEALTH-DEDUCTION         
005030               + PR-PAGIBIG-DEDUCTION + PR-WITHHOLDING-TAX        
005040               + PR-LOP-DEDUCTION.                                
005050     COMPUTE PR-NET-PAY                                           
005060             = PR-GROSS-PAY - PR-TOTAL-DEDUCTIONS.                
005070     WRITE PAYROLL-REGISTER-RECORD.                               
005080     ADD 1 TO WS-EMPLOYEES-PAID.                                  
005090 500-EXIT.                                                        
005100     EXIT.                                                        
005110*                                                                 
005120 520-COMPUTE-SSS.                                                 
005130     COMPUTE PR-SSS-DEDUCTION ROUNDED                             
005140             = PR-GROSS-PAY * WS-SSS-RATE.                        
005150     IF  PR-SSS-DEDUCTION > WS-SSS-CAP                            
005160         MOVE WS-SSS-CAP TO PR-SSS-DEDUCTION                      
005170     END-IF.                                                      
005180 520-EXIT.                                                        
005190     EXIT.                                                        
005200*                                                                 
005210 540-COMPUTE-PHILHEALTH.                                          
005220     COMPUTE PR-PHILHEALTH-DEDUCTION ROUNDED                      
005230             = PR-GROSS-PAY * WS-PHILHEALTH-RATE.                 
005240     IF  PR-PHILHEALTH-DEDUCTION > WS-PHILHEALTH-CAP              
005250         MOVE WS-PHILHEALTH-CAP TO PR-PHILHEALTH-DEDUCTION        
005260     END-IF.                                                      
005270 540-EXIT.                                                        
005280     EXIT.                                                        
005290*                                                                 
005300 560-COMPUTE-PAGIBIG.                                             
005310     COMPUTE PR-PAGIBIG-DEDUCTION ROUNDED                         
005320             = PR-GROSS-PAY * WS-PAGIBIG-RATE.                    
005330     IF  PR-PAGIBIG-DEDUCTION > WS-PAGIBIG-CAP                    
005340         MOVE WS-PAGIBIG-CAP TO PR-PAGIBIG-DEDUCTION              
005350     END-IF.                                                      
005360 560-EXIT.                                                        
005370     EXIT.                                                        
005380*                                                                 
005390*-----------------------------------------------------------------
005400* 580-COMPUTE-WITHHOLDING-TAX - HR-0091, GRADUATED BIR TABLE,     
005410* SEARCHED FROM THE TOP BRACKET DOWN.                             
005420*-----------------------------------------------------------------
005430 580-COMPUTE-WITHHOLDING-TAX.                                     
005440     COMPUTE WS-TAXABLE-INCOME                                    
005450             = PR-GROSS-PAY - PR-SSS-DEDUCTION                    
005460               - PR-PHILHEALTH-DEDUCTION - PR-PAGIBIG-DEDUCTION.  
005470     SET TAX-IDX TO 5.                                            
005480 580-BRACKET-LOOP.                                                
005490     IF  WS-TAXABLE-INCOME >= TAX-LOWER-LIMIT (TAX-IDX)           
005500         COMPUTE PR-WITHHOLDING-TAX ROUNDED                       
005510                 = TAX-BASE-TAX (TAX-IDX)                         
005520                   + ((WS-TAXABLE-INCOME                          
005530                      - TAX-LOWER-LIMIT (TAX-IDX))                
005540                      * TAX-RATE (TAX-IDX) / 100)                 
005550         GO TO 580-EXIT                                           
005560     END-IF.                                                      
005570     IF  TAX-IDX = 1                                              
005580         MOVE ZERO TO PR-WITHHOLDING-TAX                          
005590         GO TO 580-EXIT                                           
005600     END-IF.                                                      
005610     SET TAX-IDX DOWN BY 1.                                       
005620     GO TO 580-BRACKET-LOOP.                                      
005630 580-EXIT.                                                        
005640     EXIT.                                                        
005650*                                                                 
005660 900-WRAP-UP.                                                     
005670     DISPLAY "PRHR015 - RATED DETAIL READ  " WS-DETAIL-READ.      
005680     DISPLAY "PRHR015 - EMPLOYEES PAID     " WS-EMPLOYEES-PAID.   
005690     DISPLAY "PRHR015 - LOP EXTRACTS READ  " WS-LOP-DAYS-PRICED.  
005700     CLOSE EMPLOYEE-MASTER                                        
005710           RATED-ATTENDANCE                                       
005720           POSITION-RATE-TABLE                                    
005730           LOP-DAYS-FILE                                          
005740           PAYROLL-REGISTER.                                      
005750*END PROGRAM PRHR015.                                             
