000010*-----------------------------------------------------------------
000020*    PRHR010 - EMPLOYEE MASTER FILE MAINTENANCE                   
000030*               EDITS DAILY EMPLOYEE MAINTENANCE TRANSACTIONS     
000040*               (HIRE / CHANGE / SEPARATE) AGAINST THE CURRENT    
000050*               EMPLOYEE MASTER AND POSTS A NEW EMPLOYEE MASTER.  
000060*               REJECTED TRANSACTIONS ARE LISTED ON THE EMPLOYEE  
000070*               MAINTENANCE EXCEPTION LISTING WITH A REASON CODE. 
000080*-----------------------------------------------------------------
000090*                                                                 
000100*--------------------PART OF SAMPAGUITA HOLDINGS HR SYSTEM--------
000110*                                                                 
000120*-----------------------------------------------------------------
000130 IDENTIFICATION DIVISION.                                         
000140 PROGRAM-ID.   PRHR010.                                           
000150 AUTHOR.       R M DE LEON.                                       
000160 INSTALLATION. SAMPAGUITA HOLDINGS - HR DIVISION.                 
000170 DATE-WRITTEN. JUNE 1988.                                         
000180 DATE-COMPILED.                                                   
000190 SECURITY.     SAMPAGUITA HOLDINGS INTERNAL USE ONLY.             
000200*-----------------------------------------------------------------
000210*    CHANGE LOG                                                   
000220*-----------------------------------------------------------------
000230*    DATE      BY   REQ NO    DESCRIPTION                         
000240*    --------  ---  --------  ---------------------------------   
000250*    06/14/88  RMD  HR-0001   ORIGINAL PROGRAM - REPLACES THE     
000260*                             CICS EMPLOYEE LOOKUP TRANSACTION    
000270*                             WITH A NIGHTLY MASTER UPDATE RUN.   
000280*    11/02/88  RMD  HR-0014   ADDED SEPARATION (TERMINATION)      
000290*                             TRANSACTION TYPE 'S'.               
000300*    04/19/89  JBT  HR-0037   ADDED LEAVE-CREDITS INITIAL VALUE   
000310*                             ON HIRE TRANSACTIONS PER HR MEMO.   
000320*    09/03/90  JBT  HR-0058   EDIT DEPARTMENT CODE AGAINST THE    
000330*                             DEPARTMENT TABLE INSTEAD OF A       
000340*                             HARD-CODED RANGE CHECK.             
000350*    02/25/91  RMD  HR-0071   ADDED TIN / SSS / PHILHEALTH /      
000360*                             PAG-IBIG NUMBER FIELDS TO THE       
000370*                             MASTER FOR STATUTORY REPORTING.     
000380*    07/08/93  CDS  HR-0102   CORRECTED HIRE-DATE EDIT - WAS      
000390*                             ACCEPTING DATE-TERMINATED LESS      
000400*                             THAN DATE-HIRED ON CHANGE RECS.     
000410*    01/14/99  CDS  HR-Y2K01  YEAR 2000 REVIEW - EMP-DATE-HIRED,  
000420*                             EMP-DATE-TERMINATED AND             
000430*                             EMP-DATE-MAINTAINED REMAIN PACKED   
000440*                             YYDDD/YYMMDD; WINDOW RULE OF 75     
000450*                             ADOPTED FOR THE YY PORTION.         
000460*    03/02/01  PQV  HR-0139   ADDED EMP-CLOTHING-ALLOWANCE AND    
000470*                             EMP-PHONE-ALLOWANCE FOR THE NEW     
000480*                             RANK-AND-FILE BENEFITS PACKAGE.     
000490*    08/30/04  PQV  HR-0166   STOP ABENDING ON A MISSING          
000500*                             DEPARTMENT CODE - REJECT WITH A     
000510*                             MESSAGE INSTEAD, PER AUDIT FINDING. 
000520*-----------------------------------------------------------------
000530 ENVIRONMENT DIVISION.                                            
000540 CONFIGURATION SECTION.                                           
000550 SOURCE-COMPUTER. IBM-370.                                        
000560 OBJECT-COMPUTER. IBM-370.                                        
000570 SPECIAL-NAMES.                                                   
000580     C01 IS TOP-OF-FORM.                                          
000590 INPUT-OUTPUT SECTION.                                            
000600 FILE-CONTROL.                                                    
000610     SELECT OLD-EMPLOYEE-MASTER  ASSIGN TO EMPOLDM                
000620         ORGANIZATION IS SEQUENTIAL                               
000630         FILE STATUS IS WS-OLDM-STATUS.                           
000640     SELECT EMP-MAINT-TRANS      ASSIGN TO EMPTRAN                
000650         ORGANIZATION IS SEQUENTIAL                               
000660         FILE STATUS IS WS-TRAN-STATUS.                           
000670     SELECT NEW-EMPLOYEE-MASTER  ASSIGN TO EMPNEWM                
000680         ORGANIZATION IS SEQUENTIAL                               
000690         FILE STATUS IS WS-NEWM-STATUS.                           
000700     SELECT EXCEPTION-LISTING    ASSIGN TO EMPEXCP                
000710         ORGANIZATION IS SEQUENTIAL                               
000720         FILE STATUS IS WS-EXCP-STATUS.                           
000730*                                                                 
000740 DATA DIVISION.                                                   
000750 FILE SECTION.                                                    
000760 FD  OLD-EMPLOYEE-MASTER                                          
000770     RECORD CONTAINS 200 CHARACTERS                               
000780     LABEL RECORDS ARE STANDARD.                                  
000790 01  OLD-MASTER-RECORD.                                           
000800     03  OM-EMP-ID                PIC X(06).                      
000810     03  FILLER                   PIC X(194).                     
000820*                                                                 
000830 FD  EMP-MAINT-TRANS                                              
000840     RECORD CONTAINS 120 CHARACTERS                               
000850     LABEL RECORDS ARE STANDARD.                                  
000860 01  EMP-TRANS-RECORD.                                            
000870     03  ET-EMP-ID                PIC X(06).                      
000880     03  ET-TRANS-CODE            PIC X(01).                      
000890         88  ET-HIRE                  VALUE "A".                  
000900         88  ET-CHANGE                VALUE "C".                  
000910         88  ET-SEPARATE              VALUE "S".                  
000920     03  ET-DEPT-CODE             PIC X(04).                      
000930     03  ET-LAST-NAME             PIC X(20).                      
000940     03  ET-FIRST-NAME            PIC X(15).                      
000950     03  ET-MIDDLE-INITIAL        PIC X(01).                      
000960     03  ET-ADDR-1                PIC X(30).                      
000970     03  ET-BIRTH-DATE            PIC 9(05).                      
000980     03  ET-DATE-HIRED            PIC 9(05).                      
000990     03  ET-DATE-TERMINATED       PIC 9(06).                      
001000     03  ET-STATUS-CODE           PIC X(01).                      
001010     03  ET-POSITION-CODE         PIC X(04).                      
001020     03  ET-BASIC-SALARY          PIC 9(7)V9(2).                  
001030     03  FILLER                   PIC X(13).                      
001040*                                                                 
001050 FD  NEW-EMPLOYEE-MASTER                                          
001060     RECORD CONTAINS 200 CHARACTERS                               
001070     LABEL RECORDS ARE STANDARD.                                  
001080 01  NEW-MASTER-RECORD           PIC X(200).                      
001090*                                                                 
001100 FD  EXCEPTION-LISTING                                            
001110     RECORD CONTAINS 132 CHARACTERS                               
001120     LABEL RECORDS ARE STANDARD.                                  
001130 01  EXCEPTION-LINE               PIC X(132).                     
001140*                                                                 
001150 WORKING-STORAGE SECTION.                                         
001160*                                                                 
001170*    ** employee master record image - see also PRHR016, PRHR015  
001180*    ** which carry this same layout for attendance/payroll runs  
001190*                                                                 
001200 01  EMPLOYEE-MASTER-RECORD.                                      
001210     03  EMP-ID                   PIC X(06).                      
001220*        ** key field                                             
001230     03  EMP-DEPT-CODE            PIC X(04).                      
001240     03  EMP-NAME.                                                
001250         05  EMP-LAST-NAME        PIC X(20).                      
001260         05  EMP-FIRST-NAME       PIC X(15).                      
001270         05  EMP-MIDDLE-INITIAL   PIC X(01).                      
001280     03  EMP-ADDR-1               PIC X(30).                      
001290     03  EMP-ADDR-2               PIC X(30).                      
001300*        ** format (yyddd)                                        
001310     03  EMP-BIRTH-DATE           PIC 9(05).                      
001320*        ** format (yyddd) packed                                 
001330     03  EMP-DATE-HIRED           PIC 9(05) COMP-3.               
001340*        ** format (yymmdd)                                       
001350     03  EMP-DATE-TERMINATED      PIC 9(06).                      
001360*        ** format (yyddd) packed                                 
001370     03  EMP-DATE-MAINTAINED      PIC 9(05) COMP-3.               
001380     03  EMP-STATUS-CODE          PIC X(01).                      
001390         88  EMP-REGULAR              VALUE "R".                  
001400         88  EMP-PROBATIONARY         VALUE "P".                  
001410         88  EMP-CONTRACTUAL          VALUE "C".                  
001420         88  EMP-SEPARATED            VALUE "S".                  
001430     03  EMP-POSITION-CODE        PIC X(04).                      
001440     03  EMP-BASIC-SALARY         PIC S9(7)V9(2) USAGE COMP-3.    
001450     03  EMP-RICE-SUBSIDY         PIC S9(5)V9(2) USAGE COMP-3.    
001460     03  EMP-PHONE-ALLOWANCE      PIC S9(5)V9(2) USAGE COMP-3.    
001470     03  EMP-CLOTHING-ALLOWANCE   PIC S9(5)V9(2) USAGE COMP-3.    
001480     03  EMP-LEAVE-CREDITS        PIC S9(3)V9(2) USAGE COMP-3.    
001490     03  EMP-SSS-NO               PIC X(10).                      
001500     03  EMP-PHILHEALTH-NO        PIC X(12).                      
001510     03  EMP-PAGIBIG-NO           PIC X(12).                      
001520     03  EMP-TIN-NO               PIC X(12).                      
001530     03  FILLER                   PIC X(06).                      
001540*                                                                 
001550 01  DEPT-TABLE-VALUES.                                           
001560     03  FILLER  PIC X(04) VALUE "1000".                          
001570     03  FILLER  PIC X(04) VALUE "2000".                          
001580     03  FILLER  PIC X(04) VALUE "3000".                          
001590     03  FILLER  PIC X(04) VALUE "4000".                          
001600     03  FILLER  PIC X(04) VALUE "5000".                          
001610     03  FILLER  PIC X(04) VALUE "6000".                          
001620 01  DEPT-TABLE REDEFINES DEPT-TABLE-VALUES.                      
001630     03  DEPT-TABLE-ENTRY  PIC X(04) OCCURS 6 TIMES               
001640                           INDEXED BY DEPT-IDX.                   
001650*                                                                 
001660 01  WS-HIRE-DATE-WORK.                                           
001670     03  WS-HIRE-YY               PIC 99.                         
001680     03  WS-HIRE-DDD              PIC 999.                        
001690 01  WS-HIRE-DATE-NUM REDEFINES WS-HIRE-DATE-WORK                 
001700                                 PIC 9(05).                       
001710*                                                                 
001720 01  WS-TERM-DATE-WORK.                                           
001730     03  WS-TERM-YY               PIC 99.                         
001740     03  WS-TERM-MM               PIC 99.                         
001750     03  WS-TERM-DD               PIC 99.                         
001760 01  WS-TERM-DATE-NUM REDEFINES WS-TERM-DATE-WORK                 
001770                                 PIC 9(06).                       
001780*                                                                 
001790 01  SWITCHES.                                                    
001800     03  OLDM-EOF-SWITCH          PIC X VALUE SPACE.              
001810         88  OLDM-EOF                 VALUE "Y".                  
001820     03  TRAN-EOF-SWITCH          PIC X VALUE SPACE.              
001830         88  TRAN-EOF                 VALUE "Y".                  
001840     03  ERROR-SWITCH             PIC X VALUE SPACE.              
001850         88  ERRORS                   VALUE "Y".                  
001860*                                                                 
001870 01  SWITCH-OFF                   PIC X VALUE "N".                
001880*                                                                 
001890*    ** reject reason message table                               
001900*                                                                 
001910 01  MESSAGE-TABLE.                                               
001920     03  FILLER  PIC X(30) VALUE "I-RECORD ADDED              ".  
001930     03  FILLER  PIC X(30) VALUE "I-RECORD CHANGED            ".  
001940     03  FILLER  PIC X(30) VALUE "I-RECORD SEPARATED          ".  
001950     03  FILLER  PIC X(30) VALUE "E-DEPARTMENT CODE INVALID   ".  
001960     03  FILLER  PIC X(30) VALUE "E-TRANS CODE INVALID        ".  
001970     03  FILLER  PIC X(30) VALUE "E-INVALID HIRE DATE         ".  
001980     03  FILLER  PIC X(30) VALUE "E-NAME MISSING              ".  
001990     03  FILLER  PIC X(30) VALUE "E-ADDRESS LINE 1 MISSING    ".  
002000     03  FILLER  PIC X(30) VALUE "E-HIRED > TERMINATED DATE   ".  
002010     03  FILLER  PIC X(30) VALUE "E-EMPLOYEE NO NOT ON MASTER ".  
002020     03  FILLER  PIC X(30) VALUE "E-EMPLOYEE NO ALREADY EXISTS".  
002030     03  FILLER  PIC X(30) VALUE "E-BASIC SALARY NOT NUMERIC  ".  
002040*                                                                 
002050 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.                       
002060     03  MSG OCCURS 12 TIMES.                                     
002070         05  FILLER               PIC X(30).                      
002080*                                                                 
002090 01  WORK-MSG-CODE                PIC 99          COMP.           
002100*                                                                 
002110 01  WS-FILE-STATUS-GROUP.                                        
002120     03  WS-OLDM-STATUS           PIC XX          VALUE "00".     
002130     03  WS-TRAN-STATUS           PIC XX          VALUE "00".     
002140     03  WS-NEWM-STATUS           PIC XX          VALUE "00".     
002150     03  WS-EXCP-STATUS           PIC XX          VALUE "00".     
002160*                                                                 
002170 01  WS-COUNTERS.                                                 
002180     03  WS-ADD-COUNT             PIC S9(7)       COMP-3          
002190                                   VALUE ZERO.                    
002200     03  WS-CHANGE-COUNT          PIC S9(7)       COMP-3          
002210                                   VALUE ZERO.                    
002220     03  WS-SEPARATE-COUNT        PIC S9(7)       COMP-3          
002230                                   VALUE ZERO.                    
002240     03  WS-REJECT-COUNT          PIC S9(7)       COMP-3          
002250                                   VALUE ZERO.                    
002260     03  WS-TRANS-READ            PIC S9(7)       COMP-3          
002270                                   VALUE ZERO.                    
002280*                                                                 
002290 01  EXCEPTION-DETAIL-LINE.                                       
002300     03  FILLER                   PIC X(01)  VALUE SPACES.        
002310     03  EXL-EMP-ID               PIC X(06).                      
002320     03  FILLER                   PIC X(03)  VALUE SPACES.        
002330     03  EXL-TRANS-CODE           PIC X(01).                      
002340     03  FILLER                   PIC X(03)  VALUE SPACES.        
002350     03  EXL-MESSAGE              PIC X(30).                      
002360     03  FILLER                   PIC X(88)  VALUE SPACES.        
002370*                                                                 
002380 PROCEDURE DIVISION.                                              
002390*-----------------------------------------------------------------
002400* 000-MAINLINE CONTROLS THE OLD-MASTER / TRANSACTION MATCH-MERGE. 
002410*-----------------------------------------------------------------
002420 000-MAINLINE.                                                    
002430     PERFORM 100-INITIALIZE.                                      
002440     PERFORM 200-READ-OLD-MASTER.                                 
002450     PERFORM 210-READ-TRANSACTION THRU 210-EXIT.                  
002460     PERFORM 300-PROCESS-TRANSACTIONS                             
002470         UNTIL TRAN-EOF.                                          
002480     PERFORM 800-COPY-REMAINING-MASTER                            
002490         UNTIL OLDM-EOF.                                          
002500     PERFORM 900-WRAP-UP.                                         
002510     STOP RUN.                                                    
002520*                                                                 
002530 100-INITIALIZE.                                                  
002540     OPEN INPUT  OLD-EMPLOYEE-MASTER                              
002550                 EMP-MAINT-TRANS                                  
002560          OUTPUT NEW-EMPLOYEE-MASTER                              
002570                 EXCEPTION-LISTING.                               
002580     IF  WS-OLDM-STATUS NOT = "00"                                
002590         DISPLAY "PRHR010 - OLD MASTER OPEN FAILED" WS-OLDM-STATUS
002600         MOVE "Y" TO ERROR-SWITCH                                 
002610     END-IF.                                                      
002620     IF  WS-TRAN-STATUS NOT = "00"                                
002630         DISPLAY "PRHR010 - TRANS FILE OPEN FAILED" WS-TRAN-STATUS
002640         MOVE "Y" TO ERROR-SWITCH                                 
002650     END-IF.                                                      
002660     IF  ERRORS                                                   
002670         PERFORM 900-WRAP-UP                                      
002680         STOP RUN                                                 
002690     END-IF.                                                      
002700*                                                                 
002710 200-READ-OLD-MASTER.                                             
002720     READ OLD-EMPLOYEE-MASTER INTO EMPLOYEE-MASTER-RECORD         
002730         AT END                                                   
002740             MOVE "Y" TO OLDM-EOF-SWITCH                          
002750             MOVE HIGH-VALUES TO EMP-ID                           
002760     END-READ.                                                    
002770*                                                                 
002780 210-READ-TRANSACTION.                                            
002790     READ EMP-MAINT-TRANS                                         
002800         AT END                                                   
002810             MOVE "Y" TO TRAN-EOF-SWITCH                          
002820             MOVE HIGH-VALUES TO ET-EMP-ID                        
002830             GO TO 210-EXIT                                       
002840     END-READ.                                                    
002850     ADD 1 TO WS-TRANS-READ.                                      
002860 210-EXIT.                                                        
002870     EXIT.                                                        
002880*                                                                 
002890*-----------------------------------------------------------------
002900* 300-PROCESS-TRANSACTIONS MATCHES ONE TRANSACTION AGAINST THE    
002910* OLD MASTER STREAM, THEN EDITS AND POSTS IT.                     
002920*-----------------------------------------------------------------
002930 300-PROCESS-TRANSACTIONS.                                        
002940     PERFORM 810-COPY-MASTER-AHEAD-OF-TRANS                       
002950         UNTIL OLDM-EOF                                           
002960            OR EMP-ID NOT LESS THAN ET-EMP-ID.                    
002970     MOVE SPACES TO ERROR-SWITCH.                                 
002980     EVALUATE TRUE                                                
002990         WHEN ET-HIRE                                             
003000             PERFORM 400-EDIT-HIRE-TRANS THRU 400-EXIT            
003010         WHEN ET-CHANGE                                           
003020             PERFORM 420-EDIT-CHANGE-TRANS THRU 420-EXIT          
003030         WHEN ET-SEPARATE                                         
003040             PERFORM 440-EDIT-SEPARATE-TRANS THRU 440-EXIT        
003050         WHEN OTHER                                               
003060             MOVE 5 TO WORK-MSG-CODE                              
003070             MOVE "Y" TO ERROR-SWITCH                             
003080     END-EVALUATE.                                                
003090     IF  ERRORS                                                   
003100         PERFORM 700-WRITE-EXCEPTION                              
003110     ELSE                                                         
003120         PERFORM 500-POST-TRANSACTION                             
003130     END-IF.                                                      
003140     PERFORM 210-READ-TRANSACTION THRU 210-EXIT.                  
003150*                                                                 
003160*-----------------------------------------------------------------
003170* 400-EDIT-HIRE-TRANS VALIDATES A NEW-HIRE (TRANS CODE 'A').      
003180*-----------------------------------------------------------------
003190 400-EDIT-HIRE-TRANS.                                             
003200     IF  EMP-ID = ET-EMP-ID                                       
003210         MOVE 11 TO WORK-MSG-CODE                                 
003220         MOVE "Y" TO ERROR-SWITCH                                 
003230         GO TO 400-EXIT                                           
003240     END-IF.                                                      
003250     PERFORM 460-EDIT-COMMON-FIELDS THRU 460-EXIT.                
003260 400-EXIT.                                                        
003270     EXIT.                                                        
003280*                                                                 
003290*-----------------------------------------------------------------
003300* 420-EDIT-CHANGE-TRANS VALIDATES A CHANGE (TRANS CODE 'C').      
003310*-----------------------------------------------------------------
003320 420-EDIT-CHANGE-TRANS.                                           
003330     IF  EMP-ID NOT = ET-EMP-ID                                   
003340         MOVE 10 TO WORK-MSG-CODE                                 
003350         MOVE "Y" TO ERROR-SWITCH                                 
003360         GO TO 420-EXIT                                           
003370     END-IF.                                                      
003380     PERFORM 460-EDIT-COMMON-FIELDS THRU 460-EXIT.                
003390 420-EXIT.                                                        
003400     EXIT.                                                        
003410*                                                                 
003420*-----------------------------------------------------------------
003430* 440-EDIT-SEPARATE-TRANS VALIDATES A SEPARATION (TRANS CODE 'S').
003440*-----------------------------------------------------------------
003450 440-EDIT-SEPARATE-TRANS.                                         
003460     IF  EMP-ID NOT = ET-EMP-ID                                   
003470         MOVE 10 TO WORK-MSG-CODE                                 
003480         MOVE "Y" TO ERROR-SWITCH                                 
003490         GO TO 440-EXIT                                           
003500     END-IF.                                                      
003510     IF  ET-DATE-TERMINATED = ZERO                                
003520         MOVE 6 TO WORK-MSG-CODE                                  
003530         MOVE "Y" TO ERROR-SWITCH                                 
003540     END-IF.                                                      
003550 440-EXIT.                                                        
003560     EXIT.                                                        
003570*                                                                 
003580*-----------------------------------------------------------------
003590* 460-EDIT-COMMON-FIELDS - SHARED EDITS FOR HIRE AND CHANGE.      
003600*    04/19/89 JBT - HR-0037                                       
003610*    09/03/90 JBT - HR-0058 (DEPT CODE NOW CHECKED AGAINST TABLE) 
003620*-----------------------------------------------------------------
003630 460-EDIT-COMMON-FIELDS.                                          
003640     SET DEPT-IDX TO 1.                                           
003650     SEARCH DEPT-TABLE-ENTRY                                      
003660         AT END                                                   
003670             MOVE 3 TO WORK-MSG-CODE                              
003680             MOVE "Y" TO ERROR-SWITCH                             
003690         WHEN DEPT-TABLE-ENTRY (DEPT-IDX) = ET-DEPT-CODE          
003700             CONTINUE                                             
003710     END-SEARCH.                                                  
003720     IF  ERRORS                                                   
003730         GO TO 460-EXIT                                           
003740     END-IF.                                                      
003750     IF  ET-LAST-NAME = SPACES                                    
003760         MOVE 6 TO WORK-MSG-CODE                                  
003770         MOVE "Y" TO ERROR-SWITCH                                 
003780         GO TO 460-EXIT                                           
003790     END-IF.                                                      
003800     IF  ET-ADDR-1 = SPACES                                       
003810         MOVE 7 TO WORK-MSG-CODE                                  
003820         MOVE "Y" TO ERROR-SWITCH                                 
003830         GO TO 460-EXIT                                           
003840     END-IF.                                                      
003850     IF  ET-DATE-HIRED = ZERO                                     
003860         MOVE 5 TO WORK-MSG-CODE                                  
003870         MOVE "Y" TO ERROR-SWITCH                                 
003880         GO TO 460-EXIT                                           
003890     END-IF.                                                      
003900     MOVE ET-DATE-HIRED TO WS-HIRE-DATE-NUM.                      
003910     IF  ET-DATE-TERMINATED NOT = ZERO                            
003920         MOVE ET-DATE-TERMINATED TO WS-TERM-DATE-NUM              
003930         IF  WS-TERM-YY < WS-HIRE-YY                              
003940             MOVE 8 TO WORK-MSG-CODE                              
003950             MOVE "Y" TO ERROR-SWITCH                             
003960         END-IF                                                   
003970     END-IF.                                                      
003980 460-EXIT.                                                        
003990     EXIT.                                                        
004000*                                                                 
004010*-----------------------------------------------------------------
004020* 500-POST-TRANSACTION WRITES THE NEW MASTER RECORD AND KEEPS THE 
004030* OLD-MASTER CURSOR IN STEP FOR THE NEXT MATCH.                   
004040*-----------------------------------------------------------------
004050 500-POST-TRANSACTION.                                            
004060     EVALUATE TRUE                                                
004070         WHEN ET-HIRE                                             
004080             MOVE ET-EMP-ID        TO EMP-ID                      
004090             MOVE ET-DEPT-CODE     TO EMP-DEPT-CODE               
004100             MOVE ET-LAST-NAME     TO EMP-LAST-NAME               
004110             MOVE ET-FIRST-NAME    TO EMP-FIRST-NAME              
004120             MOVE ET-MIDDLE-INITIAL TO EMP-MIDDLE-INITIAL         
004130             MOVE ET-ADDR-1        TO EMP-ADDR-1                  
004140             MOVE ET-BIRTH-DATE    TO EMP-BIRTH-DATE              
004150             MOVE ET-DATE-HIRED    TO EMP-DATE-HIRED              
004160             MOVE ZERO             TO EMP-DATE-TERMINATED         
004170             MOVE ET-STATUS-CODE   TO EMP-STATUS-CODE             
004180             MOVE ET-POSITION-CODE TO EMP-POSITION-CODE           
004190             MOVE ET-BASIC-SALARY  TO EMP-BASIC-SALARY            
004200             MOVE 15.00            TO EMP-LEAVE-CREDITS           
004210             MOVE 1500.00          TO EMP-RICE-SUBSIDY            
004220             MOVE 1000.00          TO EMP-PHONE-ALLOWANCE         
004230             MOVE 1000.00          TO EMP-CLOTHING-ALLOWANCE      
004240             ADD 1 TO WS-ADD-COUNT                                
004250             MOVE 1 TO WORK-MSG-CODE                              
004260             PERFORM 700-WRITE-EXCEPTION                          
004270             PERFORM 220-WRITE-NEW-MASTER                         
004280         WHEN ET-CHANGE                                           
004290             MOVE ET-DEPT-CODE     TO EMP-DEPT-CODE               
004300             MOVE ET-LAST-NAME     TO EMP-LAST-NAME               
004310             MOVE ET-FIRST-NAME    TO EMP-FIRST-NAME              
004320             MOVE ET-MIDDLE-INITIAL TO EMP-MIDDLE-INITIAL         
004330             MOVE ET-ADDR-1        TO EMP-ADDR-1                  
004340             MOVE ET-STATUS-CODE   TO EMP-STATUS-CODE             
004350             MOVE ET-POSITION-CODE TO EMP-POSITION-CODE           
004360             MOVE ET-BASIC-SALARY  TO EMP-BASIC-SALARY            
004370             ADD 1 TO WS-CHANGE-COUNT                             
004380             MOVE 2 TO WORK-MSG-CODE                              
004390             PERFORM 700-WRITE-EXCEPTION                          
004400             PERFORM 200-READ-OLD-MASTER                          
004410         WHEN ET-SEPARATE                                         
004420             MOVE ET-DATE-TERMINATED TO EMP-DATE-TERMINATED       
004430             MOVE "S"              TO EMP-STATUS-CODE             
004440             ADD 1 TO WS-SEPARATE-COUNT                           
004450             MOVE 3 TO WORK-MSG-CODE                              
004460             PERFORM 700-WRITE-EXCEPTION                          
004470             PERFORM 220-WRITE-NEW-MASTER                         
004480             PERFORM 200-READ-OLD-MASTER                          
004490     END-EVALUATE.                                                
004500*                                                                 
004510 220-WRITE-NEW-MASTER.                                            
004520     MOVE EMPLOYEE-MASTER-RECORD TO NEW-MASTER-RECORD.            
004530     WRITE NEW-MASTER-RECORD.                                     
004540*                                                                 
004550*-----------------------------------------------------------------
004560* 700-WRITE-EXCEPTION - LOG ONE LINE PER TRANSACTION PROCESSED,   
004570* REJECTED OR OTHERWISE, TO THE MAINTENANCE LISTING.              
004580*-----------------------------------------------------------------
004590 700-WRITE-EXCEPTION.                                             
004600     IF  ERRORS                                                   
004610         ADD 1 TO WS-REJECT-COUNT                                 
004620     END-IF.                                                      
004630     MOVE SPACES              TO EXCEPTION-DETAIL-LINE.           
004640     MOVE ET-EMP-ID           TO EXL-EMP-ID.                      
004650     MOVE ET-TRANS-CODE       TO EXL-TRANS-CODE.                  
004660     MOVE MSG (WORK-MSG-CODE) TO EXL-MESSAGE.                     
004670     WRITE EXCEPTION-LINE FROM EXCEPTION-DETAIL-LINE.             
004680*                                                                 
004690*-----------------------------------------------------------------
004700* 800/810 - COPY OLD-MASTER RECORDS THAT HAVE NO MATCHING         
004710* TRANSACTION STRAIGHT THROUGH TO THE NEW MASTER.                 
004720*-----------------------------------------------------------------
004730 800-COPY-REMAINING-MASTER.                                       
004740     PERFORM 220-WRITE-NEW-MASTER.                                
004750     PERFORM 200-READ-OLD-MASTER.                                 
004760*                                                                 
004770 810-COPY-MASTER-AHEAD-OF-TRANS.                                  
004780     PERFORM 220-WRITE-NEW-MASTER.                                
004790     PERFORM 200-READ-OLD-MASTER.                                 
004800*                                                                 
004810 900-WRAP-UP.                                                     
004820     DISPLAY "PRHR010 - TRANSACTIONS READ    " WS-TRANS-READ.     
004830     DISPLAY "PRHR010 - RECORDS ADDED         " WS-ADD-COUNT.     
004840     DISPLAY "PRHR010 - RECORDS CHANGED       " WS-CHANGE-COUNT.  
004850     DISPLAY "PRHR010 - RECORDS SEPARATED     " WS-SEPARATE-COUNT.
004860     DISPLAY "PRHR010 - TRANSACTIONS REJECTED " WS-REJECT-COUNT.  
004870     CLOSE OLD-EMPLOYEE-MASTER                                    
004880           EMP-MAINT-TRANS                                        
004890           NEW-EMPLOYEE-MASTER                                    
004900           EXCEPTION-LISTING.                                     
004910*END PROGRAM PRHR010.                                             

