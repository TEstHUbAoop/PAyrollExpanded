000010*-----------------------------------------------------------------
000020*    PRHR016 - DAILY ATTENDANCE EDIT AND HOURS COMPUTATION        
000030*               EDITS THE DAILY TIME-IN / TIME-OUT TRANSACTIONS   
000040*               AGAINST THE EMPLOYEE MASTER, COMPUTES HOURS       
000050*               WORKED, LATE MINUTES AND UNDERTIME MINUTES, AND   
000060*               SETS THE LATE / UNDERTIME / FULL-DAY INDICATORS   
000070*               CONSUMED BY THE PAYROLL CALCULATION RUN (PRHR015).
000080*-----------------------------------------------------------------
000090*                                                                 
000100*--------------------PART OF SAMPAGUITA HOLDINGS HR SYSTEM--------
000110*                                                                 
000120*-----------------------------------------------------------------
000130 IDENTIFICATION DIVISION.                                         
000140 PROGRAM-ID.   PRHR016.                                           
000150 AUTHOR.       R M DE LEON.                                       
000160 INSTALLATION. SAMPAGUITA HOLDINGS - HR DIVISION.                 
000170 DATE-WRITTEN. APRIL 1989.                                        
000180 DATE-COMPILED.                                                   
000190 SECURITY.     SAMPAGUITA HOLDINGS INTERNAL USE ONLY.             
000200*-----------------------------------------------------------------
000210*    CHANGE LOG                                                   
000220*-----------------------------------------------------------------
000230*    DATE      BY   REQ NO    DESCRIPTION                         
000240*    --------  ---  --------  ---------------------------------   
000250*    04/03/89  JBT  HR-0034   ORIGINAL PROGRAM - DAILY ATTENDANCE 
000260*                             EDIT, REPLACES MANUAL BUNDY-CARD    
000270*                             TALLY PREVIOUSLY DONE BY HR CLERKS. 
000280*    10/22/90  JBT  HR-0061   ADDED UNDERTIME-MINUTES - PAYROLL   
000290*                             WAS ONLY DOCKING LATE MINUTES.      
000300*    05/11/92  CDS  HR-0088   GRACE PERIOD FOR LATE CHANGED FROM  
000310*                             8:00 TO 8:10 PER CBA SIDE AGREEMENT.
000320*    01/14/99  CDS  HR-Y2K02  YEAR 2000 REVIEW - ATT-WORK-DATE    
000330*                             REMAINS PACKED YYMMDD; WINDOW RULE  
000340*                             OF 75 ADOPTED FOR THE YY PORTION.   
000350*    06/19/00  PQV  HR-0121   FULL-DAY THRESHOLD DROPPED FROM     
000360*                             8.50 TO 8.00 HOURS PER HR MEMO      
000370*                             00-114 (LUNCH NO LONGER COUNTED).   
000380*    11/07/02  PQV  HR-0148   EMPLOYEE MASTER NOW LOADED INTO A   
000390*                             TABLE INSTEAD OF RE-OPENED PER      
000400*                             TRANSACTION - CUT RUN TIME IN HALF. 
000410*-----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.                                            
000430 CONFIGURATION SECTION.                                           
000440 SOURCE-COMPUTER. IBM-370.                                        
000450 OBJECT-COMPUTER. IBM-370.                                        
000460 SPECIAL-NAMES.                                                   
000470     C01 IS TOP-OF-FORM.                                          
000480 INPUT-OUTPUT SECTION.                                            
000490 FILE-CONTROL.                                                    
000500     SELECT EMPLOYEE-MASTER   ASSIGN TO EMPMSTR                   
000510         ORGANIZATION IS SEQUENTIAL                               
000520         FILE STATUS IS WS-EMPM-STATUS.                           
000530     SELECT ATTENDANCE-TRANS  ASSIGN TO ATTTRAN                   
000540         ORGANIZATION IS SEQUENTIAL                               
000550         FILE STATUS IS WS-ATRN-STATUS.                           
000560     SELECT ATTENDANCE-SUMMARY ASSIGN TO ATTSUMM                  
000570         ORGANIZATION IS SEQUENTIAL                               
000580         FILE STATUS IS WS-ASUM-STATUS.                           
000590     SELECT ATTENDANCE-EXCEPTION ASSIGN TO ATTEXCP                
000600         ORGANIZATION IS SEQUENTIAL                               
000610         FILE STATUS IS WS-AEXC-STATUS.                           
000620*                                                                 
000630 DATA DIVISION.                                                   
000640 FILE SECTION.                                                    
000650 FD  EMPLOYEE-MASTER                                              
000660     RECORD CONTAINS 200 CHARACTERS                               
000670     LABEL RECORDS ARE STANDARD.                                  
000680 01  EMPLOYEE-MASTER-RECORD.                                      
000690     03  EMP-ID                   PIC X(06).                      
000700     03  EMP-DEPT-CODE            PIC X(04).                      
000710     03  EMP-NAME.                                                
000720         05  EMP-LAST-NAME        PIC X(20).                      
000730         05  EMP-FIRST-NAME       PIC X(15).                      
000740         05  EMP-MIDDLE-INITIAL   PIC X(01).                      
000750     03  EMP-ADDR-1               PIC X(30).                      
000760     03  EMP-ADDR-2               PIC X(30).                      
000770     03  EMP-BIRTH-DATE           PIC 9(05).                      
000780     03  EMP-DATE-HIRED           PIC 9(05) COMP-3.               
000790     03  EMP-DATE-TERMINATED      PIC 9(06).                      
000800     03  EMP-DATE-MAINTAINED      PIC 9(05) COMP-3.               
000810     03  EMP-STATUS-CODE          PIC X(01).                      
000820         88  EMP-REGULAR              VALUE "R".                  
000830         88  EMP-PROBATIONARY         VALUE "P".                  
000840         88  EMP-CONTRACTUAL          VALUE "C".                  
000850         88  EMP-SEPARATED            VALUE "S".                  
000860     03  EMP-POSITION-CODE        PIC X(04).                      
000870     03  EMP-BASIC-SALARY         PIC S9(7)V9(2) USAGE COMP-3.    
000880     03  EMP-RICE-SUBSIDY         PIC S9(5)V9(2) USAGE COMP-3.    
000890     03  EMP-PHONE-ALLOWANCE      PIC S9(5)V9(2) USAGE COMP-3.    
000900     03  EMP-CLOTHING-ALLOWANCE   PIC S9(5)V9(2) USAGE COMP-3.    
000910     03  EMP-LEAVE-CREDITS        PIC S9(3)V9(2) USAGE COMP-3.    
000920     03  EMP-SSS-NO               PIC X(10).                      
000930     03  EMP-PHILHEALTH-NO        PIC X(12).                      
000940     03  EMP-PAGIBIG-NO           PIC X(12).                      
000950     03  EMP-TIN-NO               PIC X(12).                      
000960     03  FILLER                   PIC X(06).                      
000970*                                                                 
000980 FD  ATTENDANCE-TRANS                                             
000990     RECORD CONTAINS 30 CHARACTERS                                
001000     LABEL RECORDS ARE STANDARD.                                  
001010 01  ATTENDANCE-TRANS-RECORD.                                     
001020     03  AT-EMP-ID                PIC X(06).                      
001030*        ** format (yymmdd)                                       
001040     03  AT-WORK-DATE             PIC 9(06).                      
001050*        ** format (hhmm), 24-hour clock                          
001060     03  AT-TIME-IN               PIC 9(04).                      
001070*        ** format (hhmm), 24-hour clock                          
001080     03  AT-TIME-OUT              PIC 9(04).                      
001090     03  FILLER                   PIC X(10).                      
001100*                                                                 
001110 FD  ATTENDANCE-SUMMARY                                           
001120     RECORD CONTAINS 90 CHARACTERS                                
001130     LABEL RECORDS ARE STANDARD.                                  
001140 01  ATTENDANCE-SUMMARY-RECORD.                                   
001150     03  EAS-EMP-ID               PIC X(06).                      
001160     03  EAS-DEPT-CODE            PIC X(04).                      
001170     03  EAS-POSITION-CODE        PIC X(04).                      
001180     03  EAS-WORK-DATE            PIC 9(06).                      
001190     03  EAS-HOURS-WORKED         PIC S9(2)V9(2) USAGE COMP-3.    
001200     03  EAS-LATE-MINUTES         PIC S9(3)      USAGE COMP.      
001210     03  EAS-UNDERTIME-MINUTES    PIC S9(3)      USAGE COMP.      
001220     03  EAS-STATUS-FLAGS.                                        
001230         05  EAS-FULLDAY-FLAG     PIC X(01).                      
001240             88  EAS-FULL-DAY         VALUE "Y".                  
001250         05  EAS-LATE-FLAG        PIC X(01).                      
001260             88  EAS-LATE             VALUE "Y".                  
001270         05  EAS-UNDERTIME-FLAG   PIC X(01).                      
001280             88  EAS-UNDERTIME        VALUE "Y".                  
001290     03  FILLER                   PIC X(60).                      
001300*                                                                 
001310 FD  ATTENDANCE-EXCEPTION                                         
001320     RECORD CONTAINS 132 CHARACTERS                               
001330     LABEL RECORDS ARE STANDARD.                                  
001340 01  ATTENDANCE-EXCEPTION-LINE    PIC X(132).                     
001350*                                                                 
001360 WORKING-STORAGE SECTION.                                         
001370*                                                                 
001380*    ** employee master carried in memory for the run - loaded    
001390*    ** once by 150-LOAD-EMPLOYEE-TABLE, searched per transaction 
001400*                                                                 
001410 01  EMP-TABLE-AREA.                                              
001420     03  EMP-TABLE-ENTRY OCCURS 1 TO 2000 TIMES                   
001430             DEPENDING ON WS-EMP-TABLE-COUNT                      
001440             ASCENDING KEY IS ET-TAB-EMP-ID                       
001450             INDEXED BY EMP-IDX.                                  
001460         05  ET-TAB-EMP-ID        PIC X(06).                      
001470         05  ET-TAB-DEPT-CODE     PIC X(04).                      
001480         05  ET-TAB-POSITION-CODE PIC X(04).                      
001490         05  ET-TAB-STATUS-CODE   PIC X(01).                      
001500*                                                                 
001510 01  WS-EMP-TABLE-COUNT           PIC S9(4)      USAGE COMP       
001520                                   VALUE ZERO.                    
001530*                                                                 
001540 01  WS-TIME-IN-WORK.                                             
001550     03  WS-TIME-IN-HH            PIC 99.                         
001560     03  WS-TIME-IN-MM            PIC 99.                         
001570 01  WS-TIME-IN-NUM REDEFINES WS-TIME-IN-WORK                     
001580                                 PIC 9(04).                       
001590*                                                                 
001600 01  WS-TIME-OUT-WORK.                                            
001610     03  WS-TIME-OUT-HH           PIC 99.                         
001620     03  WS-TIME-OUT-MM           PIC 99.                         
001630 01  WS-TIME-OUT-NUM REDEFINES WS-TIME-OUT-WORK                   
001640                                 PIC 9(04).                       
001650*                                                                 
001660 01  WS-GRACE-CUTOFF-WORK.                                        
001670     03  WS-GRACE-HH              PIC 99  VALUE 08.               
001680     03  WS-GRACE-MM              PIC 99  VALUE 10.               
001690 01  WS-GRACE-CUTOFF-NUM REDEFINES WS-GRACE-CUTOFF-WORK           
001700                                 PIC 9(04).                       
001710*                                                                 
001720 01  WS-SHIFT-END-WORK.                                           
001730     03  WS-SHIFT-END-HH          PIC 99  VALUE 17.               
001740     03  WS-SHIFT-END-MM          PIC 99  VALUE 00.               
001750 01  WS-SHIFT-END-NUM REDEFINES WS-SHIFT-END-WORK                 
001760                                 PIC 9(04).                       
001770*                                                                 
001780 01  WS-MINUTES-WORK.                                             
001790     03  WS-TIME-IN-TOTAL-MIN     PIC S9(5)      USAGE COMP.      
001800     03  WS-TIME-OUT-TOTAL-MIN    PIC S9(5)      USAGE COMP.      
001810     03  WS-GROSS-MINUTES         PIC S9(5)      USAGE COMP.      
001820     03  WS-NET-MINUTES           PIC S9(5)      USAGE COMP.      
001830     03  WS-LUNCH-MINUTES         PIC S9(3)      USAGE COMP       
001840                                   VALUE +60.                     
001850*                                                                 
001860 01  SWITCHES.                                                    
001870     03  ERROR-SWITCH             PIC X VALUE SPACE.              
001880         88  ERRORS                   VALUE "Y".                  
001890*                                                                 
001900 01  SWITCH-OFF                   PIC X VALUE "N".                
001910*                                                                 
001920 01  MESSAGE-TABLE.                                               
001930     03  FILLER  PIC X(30) VALUE "I-ATTENDANCE POSTED         ".  
001940     03  FILLER  PIC X(30) VALUE "E-EMPLOYEE NO NOT ON MASTER ".  
001950     03  FILLER  PIC X(30) VALUE "E-EMPLOYEE IS SEPARATED     ".  
001960     03  FILLER  PIC X(30) VALUE "E-TIME OUT BEFORE TIME IN   ".  
001970     03  FILLER  PIC X(30) VALUE "E-TIME IN NOT NUMERIC       ".  
001980     03  FILLER  PIC X(30) VALUE "E-TIME OUT NOT NUMERIC      ".  
001990*                                                                 
002000 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.                       
002010     03  MSG OCCURS 6 TIMES.                                      
002020         05  FILLER               PIC X(30).                      
002030*                                                                 
002040 01  WORK-MSG-CODE                PIC 99          COMP.           
002050*                                                                 
002060 01  WS-FILE-STATUS-GROUP.                                        
002070     03  WS-EMPM-STATUS           PIC XX          VALUE "00".     
002080     03  WS-ATRN-STATUS           PIC XX          VALUE "00".     
002090     03  WS-ASUM-STATUS           PIC XX          VALUE "00".     
002100     03  WS-AEXC-STATUS           PIC XX          VALUE "00".     
002110*                                                                 
002120 01  WS-COUNTERS.                                                 
002130     03  WS-TRANS-READ            PIC S9(7)       COMP-3          
002140                                   VALUE ZERO.                    
002150     03  WS-POSTED-COUNT          PIC S9(7)       COMP-3          
002160                                   VALUE ZERO.                    
002170     03  WS-REJECT-COUNT          PIC S9(7)       COMP-3          
002180                                   VALUE ZERO.                    
002190     03  WS-LATE-COUNT            PIC S9(7)       COMP-3          
002200                                   VALUE ZERO.                    
002210     03  WS-UNDERTIME-COUNT       PIC S9(7)       COMP-3          
002220                                   VALUE ZERO.                    
002230*                                                                 
002240 01  ATTENDANCE-EXCEPTION-DETAIL.                                 
002250     03  FILLER                   PIC X(01)  VALUE SPACES.        
002260     03  AXL-EMP-ID               PIC X(06).                      
002270     03  FILLER                   PIC X(03)  VALUE SPACES.        
002280     03  AXL-WORK-DATE            PIC 9(06).                      
002290     03  FILLER                   PIC X(03)  VALUE SPACES.        
002300     03  AXL-MESSAGE              PIC X(30).                      
002310     03  FILLER                   PIC X(83)  VALUE SPACES.        
002320*                                                                 
002330 01  ATTENDANCE-EOF-SWITCH        PIC X VALUE SPACE.              
002340     88  ATTENDANCE-EOF               VALUE "Y".                  
002350*                                                                 
002360 PROCEDURE DIVISION.                                              
002370*-----------------------------------------------------------------
002380* 000-MAINLINE                                                    
002390*-----------------------------------------------------------------
002400 000-MAINLINE.                                                    
002410     PERFORM 100-INITIALIZE.                                      
002420     PERFORM 150-LOAD-EMPLOYEE-TABLE THRU 150-EXIT.               
002430     PERFORM 200-READ-ATTENDANCE-TRANS.                           
002440     PERFORM 300-EDIT-ATTENDANCE-TRANS                            
002450         UNTIL ATTENDANCE-EOF.                                    
002460     PERFORM 900-WRAP-UP.                                         
002470     STOP RUN.                                                    
002480*                                                                 
002490 100-INITIALIZE.                                                  
002500     OPEN INPUT  EMPLOYEE-MASTER                                  
002510                 ATTENDANCE-TRANS                                 
002520          OUTPUT ATTENDANCE-SUMMARY                               
002530                 ATTENDANCE-EXCEPTION.                            
002540     IF  WS-EMPM-STATUS NOT = "00"                                
002550         DISPLAY "PRHR016 - MASTER OPEN FAILED" WS-EMPM-STATUS    
002560         MOVE "Y" TO ERROR-SWITCH                                 
002570     END-IF.                                                      
002580     IF  ERRORS                                                   
002590         PERFORM 900-WRAP-UP                                      
002600         STOP RUN                                                 
002610     END-IF.                                                      
002620*                                                                 
002630*-----------------------------------------------------------------
002640* 150-LOAD-EMPLOYEE-TABLE - HR-0148, LOAD THE MASTER ONCE SO EACH 
002650* TRANSACTION IS RESOLVED WITH A SEARCH INSTEAD OF A FILE READ.   
002660*-----------------------------------------------------------------
002670 150-LOAD-EMPLOYEE-TABLE.                                         
002680     MOVE ZERO TO WS-EMP-TABLE-COUNT.                             
002690 150-LOAD-LOOP.                                                   
002700     READ EMPLOYEE-MASTER                                         
002710         AT END                                                   
002720             GO TO 150-EXIT                                       
002730     END-READ.                                                    
002740     ADD 1 TO WS-EMP-TABLE-COUNT.                                 
002750     MOVE EMP-ID    TO ET-TAB-EMP-ID (WS-EMP-TABLE-COUNT).        
002760     MOVE EMP-DEPT-CODE                                           
002770                    TO ET-TAB-DEPT-CODE (WS-EMP-TABLE-COUNT).     
002780     MOVE EMP-POSITION-CODE                                       
002790                    TO ET-TAB-POSITION-CODE                       
002800                       (WS-EMP-TABLE-COUNT).                      
002810     MOVE EMP-STATUS-CODE                                         
002820                    TO ET-TAB-STATUS-CODE (WS-EMP-TABLE-COUNT).   
002830     GO TO 150-LOAD-LOOP.                                         
002840 150-EXIT.                                                        
002850     EXIT.                                                        
002860*                                                                 
002870 200-READ-ATTENDANCE-TRANS.                                       
002880     READ ATTENDANCE-TRANS                                        
002890         AT END                                                   
002900             MOVE "Y" TO ATTENDANCE-EOF-SWITCH                    
002910     END-READ.                                                    
002920     IF  NOT ATTENDANCE-EOF                                       
002930         ADD 1 TO WS-TRANS-READ                                   
002940     END-IF.                                                      
002950*                                                                 
002960*-----------------------------------------------------------------
002970* 300-EDIT-ATTENDANCE-TRANS - ONE TRANSACTION PER PASS.           
002980*-----------------------------------------------------------------
002990 300-EDIT-ATTENDANCE-TRANS.                                       
003000     MOVE SPACES TO ERROR-SWITCH.                                 
003010     SET EMP-IDX TO 1.                                            
003020     SEARCH EMP-TABLE-ENTRY                                       
003030         AT END                                                   
003040             MOVE 2 TO WORK-MSG-CODE                              
003050             MOVE "Y" TO ERROR-SWITCH                             
003060         WHEN ET-TAB-EMP-ID (EMP-IDX) = AT-EMP-ID                 
003070             CONTINUE                                             
003080     END-SEARCH.                                                  
003090     IF  NOT ERRORS                                               
003100         IF  ET-TAB-STATUS-CODE (EMP-IDX) = "S"                   
003110             MOVE 3 TO WORK-MSG-CODE                              
003120             MOVE "Y" TO ERROR-SWITCH                             
003130         END-IF                                                   
003140     END-IF.                                                      
003150     IF  NOT ERRORS                                               
003160         IF  AT-TIME-OUT <= AT-TIME-IN                            
003170             MOVE 4 TO WORK-MSG-CODE                              
003180             MOVE "Y" TO ERROR-SWITCH                             
003190         END-IF                                                   
003200     END-IF.                                                      
003210     IF  ERRORS                                                   
003220         PERFORM 700-WRITE-EXCEPTION                              
003230     ELSE                                                         
003240         PERFORM 320-EDIT-TIME-IN THRU 320-EXIT                   
003250         PERFORM 330-EDIT-TIME-OUT THRU 330-EXIT                  
003260         PERFORM 340-COMPUTE-HOURS-WORKED THRU 340-EXIT           
003270         PERFORM 360-WRITE-SUMMARY                                
003280         MOVE 1 TO WORK-MSG-CODE                                  
003290         PERFORM 700-WRITE-EXCEPTION                              
003300     END-IF.                                                      
003310     PERFORM 200-READ-ATTENDANCE-TRANS.                           
003320*                                                                 
003330*-----------------------------------------------------------------
003340* 320-EDIT-TIME-IN - HR-0088, GRACE PERIOD IS 8:10 AM.            
003350*-----------------------------------------------------------------
003360 320-EDIT-TIME-IN.                                                
003370     MOVE AT-TIME-IN TO WS-TIME-IN-NUM.                           
003380     IF  WS-TIME-IN-NUM > WS-GRACE-CUTOFF-NUM                     
003390         SET EAS-LATE TO TRUE                                     
003400         COMPUTE WS-TIME-IN-TOTAL-MIN                             
003410                 = (WS-TIME-IN-HH * 60) + WS-TIME-IN-MM           
003420         COMPUTE WS-GROSS-MINUTES                                 
003430                 = (WS-GRACE-HH * 60) + WS-GRACE-MM               
003440         COMPUTE EAS-LATE-MINUTES                                 
003450                 = WS-TIME-IN-TOTAL-MIN - WS-GROSS-MINUTES        
003460         ADD 1 TO WS-LATE-COUNT                                   
003470     ELSE                                                         
003480         MOVE "N" TO EAS-LATE-FLAG                                
003490         MOVE ZERO TO EAS-LATE-MINUTES                            
003500     END-IF.                                                      
003510 320-EXIT.                                                        
003520     EXIT.                                                        
003530*                                                                 
003540*-----------------------------------------------------------------
003550* 330-EDIT-TIME-OUT                                               
003560*-----------------------------------------------------------------
003570 330-EDIT-TIME-OUT.                                               
003580     MOVE AT-TIME-OUT TO WS-TIME-OUT-NUM.                         
003590     IF  WS-TIME-OUT-NUM < WS-SHIFT-END-NUM                       
003600         SET EAS-UNDERTIME TO TRUE                                
003610         COMPUTE WS-TIME-OUT-TOTAL-MIN                            
003620                 = (WS-TIME-OUT-HH * 60) + WS-TIME-OUT-MM         
003630         COMPUTE WS-GROSS-MINUTES                                 
003640                 = (WS-SHIFT-END-HH * 60) + WS-SHIFT-END-MM       
003650         COMPUTE EAS-UNDERTIME-MINUTES                            
003660                 = WS-GROSS-MINUTES - WS-TIME-OUT-TOTAL-MIN       
003670         ADD 1 TO WS-UNDERTIME-COUNT                              
003680     ELSE                                                         
003690         MOVE "N" TO EAS-UNDERTIME-FLAG                           
003700         MOVE ZERO TO EAS-UNDERTIME-MINUTES                       
003710     END-IF.                                                      
003720 330-EXIT.                                                        
003730     EXIT.                                                        
003740*                                                                 
003750*-----------------------------------------------------------------
003760* 340-COMPUTE-HOURS-WORKED - HR-0121, FULL DAY IS 8.00 HOURS NET  
003770* OF THE ONE-HOUR LUNCH BREAK.                                    
003780*-----------------------------------------------------------------
003790 340-COMPUTE-HOURS-WORKED.                                        
003800     COMPUTE WS-TIME-IN-TOTAL-MIN                                 
003810             = (WS-TIME-IN-HH * 60) + WS-TIME-IN-MM.              
003820     COMPUTE WS-TIME-OUT-TOTAL-MIN                                
003830             = (WS-TIME-OUT-HH * 60) + WS-TIME-OUT-MM.            
003840     COMPUTE WS-NET-MINUTES                                       
003850             = WS-TIME-OUT-TOTAL-MIN - WS-TIME-IN-TOTAL-MIN       
003860               - WS-LUNCH-MINUTES.                                
003870     IF  WS-NET-MINUTES < ZERO                                    
003880         MOVE ZERO TO WS-NET-MINUTES                              
003890     END-IF.                                                      
003900     COMPUTE EAS-HOURS-WORKED ROUNDED                             
003910             = WS-NET-MINUTES / 60.                               
003920     IF  EAS-HOURS-WORKED >= 8.00                                 
003930         SET EAS-FULL-DAY TO TRUE                                 
003940     ELSE                                                         
003950         MOVE "N" TO EAS-FULLDAY-FLAG                             
003960     END-IF.                                                      
003970 340-EXIT.                                                        
003980     EXIT.                                                        
003990*                                                                 
004000 360-WRITE-SUMMARY.                                               
004010     MOVE AT-EMP-ID                       TO EAS-EMP-ID.          
004020     MOVE ET-TAB-DEPT-CODE (EMP-IDX)       TO EAS-DEPT-CODE.      
004030     MOVE ET-TAB-POSITION-CODE (EMP-IDX)   TO EAS-POSITION-CODE.  
004040     MOVE AT-WORK-DATE                     TO EAS-WORK-DATE.      
004050     ADD 1 TO WS-POSTED-COUNT.                                    
004060     WRITE ATTENDANCE-SUMMARY-RECORD.                             
004070*                                                                 
004080*-----------------------------------------------------------------
004090* 700-WRITE-EXCEPTION - LOG ONE LINE PER TRANSACTION.             
004100*-----------------------------------------------------------------
004110 700-WRITE-EXCEPTION.                                             
004120     IF  ERRORS                                                   
004130         ADD 1 TO WS-REJECT-COUNT                                 
004140     END-IF.                                                      
004150     MOVE SPACES              TO ATTENDANCE-EXCEPTION-DETAIL.     
004160     MOVE AT-EMP-ID           TO AXL-EMP-ID.                      
004170     MOVE AT-WORK-DATE        TO AXL-WORK-DATE.                   
004180     MOVE MSG (WORK-MSG-CODE) TO AXL-MESSAGE.                     
004190     WRITE ATTENDANCE-EXCEPTION-LINE                              
004200                    FROM ATTENDANCE-EXCEPTION-DETAIL.             
004210*                                                                 
004220 900-WRAP-UP.                                                     
004230     DISPLAY "PRHR016 - TRANSACTIONS READ     " WS-TRANS-READ.    
004240     DISPLAY "PRHR016 - ATTENDANCE POSTED      " WS-POSTED-COUNT. 
004250     DISPLAY "PRHR016 - TRANSACTIONS REJECTED  " WS-REJECT-COUNT. 
004260     DISPLAY "PRHR016 - LATE COUNT             " WS-LATE-COUNT.   
004270     DISPLAY "PRHR016 - UNDERTIME COUNT   " WS-UNDERTIME-COUNT.   
004280     CLOSE EMPLOYEE-MASTER                                        
004290           ATTENDANCE-TRANS                                       
004300           ATTENDANCE-SUMMARY                                     
004310           ATTENDANCE-EXCEPTION.                                  
004320*END PROGRAM PRHR016.                                             

