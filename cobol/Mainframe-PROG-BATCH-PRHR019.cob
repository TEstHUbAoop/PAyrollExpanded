000010*-----------------------------------------------------------------
000020*    PRHR019 - MONTHLY PAYROLL REGISTER REPORT                    
000030*               PRINTS THE PAYROLL REGISTER PRODUCED BY PRHR015,  
000040*               ONE DETAIL LINE PER EMPLOYEE, WITH A DEPARTMENT   
000050*               CONTROL BREAK SUBTOTAL AND A COMPANY GRAND TOTAL  
000060*               FOR ACCOUNTING AND FOR THE PAYMASTER'S SIGN-OFF.  
000070*-----------------------------------------------------------------
000080*                                                                 
000090*--------------------PART OF SAMPAGUITA HOLDINGS HR SYSTEM--------
000100*                                                                 
000110*-----------------------------------------------------------------
000120 IDENTIFICATION DIVISION.                                         
000130 PROGRAM-ID.   PRHR019.                                           
000140 AUTHOR.       C D SANTOS.                                        
000150 INSTALLATION. SAMPAGUITA HOLDINGS - HR DIVISION.                 
000160 DATE-WRITTEN. SEPTEMBER 1988.                                    
000170 DATE-COMPILED.                                                   
000180 SECURITY.     SAMPAGUITA HOLDINGS INTERNAL USE ONLY.             
000190*-----------------------------------------------------------------
000200*    CHANGE LOG                                                   
000210*-----------------------------------------------------------------
000220*    DATE      BY   REQ NO    DESCRIPTION                         
000230*    --------  ---  --------  ---------------------------------   
000240*    09/26/88  CDS  HR-0012   ORIGINAL PROGRAM - PRINTS THE       
000250*                             PAYROLL REGISTER FOR ACCOUNTING'S   
000260*                             SIGN-OFF, REPLACES THE HANDWRITTEN  
000270*                             PAY LEDGER.                         
000280*    03/09/90  JBT  HR-0057   ADDED DEPARTMENT SUBTOTAL LINE -    
000290*                             ACCOUNTING WAS RE-ADDING THE        
000300*                             REGISTER BY DEPARTMENT BY HAND.     
000310*    05/11/92  CDS  HR-0092   PAGE HEADING NOW SHOWS THE PAY      
000320*                             PERIOD YEAR-MONTH FROM THE FIRST    
000330*                             REGISTER RECORD READ.               
000340*    01/14/99  CDS  HR-Y2K06  YEAR 2000 REVIEW - PR-YEAR-MONTH ON 
000350*                             THE HEADING LINE DISPLAYS AS CCYYMM,
000360*                             NO CHANGE TO THIS PROGRAM REQUIRED. 
000370*    06/19/00  PQV  HR-0124   LINES-PER-PAGE REDUCED FROM 60 TO   
000380*                             50 TO MATCH THE NEW PAYROLL FORM    
000390*                             STOCK ORDERED BY PURCHASING.        
000391*    04/18/03  PQV  HR-0164   PAYROLL-REGISTER-RECORD PICKS       
000392*                             UP PR-LOP-DEDUCTION ADDED BY        
000393*                             PRHR015 - LAYOUT HERE MUST          
000394*                             STAY IN STEP WITH THE WRITER.       
000395*                             NOT YET ON THE PRINTED DETAIL       
000396*                             LINE.                               
000400*-----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.                                            
000420 CONFIGURATION SECTION.                                           
000430 SOURCE-COMPUTER. IBM-370.                                        
000440 OBJECT-COMPUTER. IBM-370.                                        
000450 SPECIAL-NAMES.                                                   
000460     C01 IS TOP-OF-FORM.                                          
000470 INPUT-OUTPUT SECTION.                                            
000480 FILE-CONTROL.                                                    
000490     SELECT PAYROLL-REGISTER ASSIGN TO PAYREG                     
000500         ORGANIZATION IS SEQUENTIAL                               
000510         FILE STATUS IS WS-PREG-STATUS.                           
000520     SELECT PAYROLL-REPORT   ASSIGN TO PAYRPT                     
000530         ORGANIZATION IS SEQUENTIAL                               
000540         FILE STATUS IS WS-RPT-STATUS.                            
000550*                                                                 
000560 DATA DIVISION.                                                   
000570 FILE SECTION.                                                    
000580 FD  PAYROLL-REGISTER                                             
000590     RECORD CONTAINS 120 CHARACTERS                               
000600     LABEL RECORDS ARE STANDARD.                                  
000610 01  PAYROLL-REGISTER-RECORD.                                     
000620     03  PR-EMP-ID                PIC X(06).                      
000630     03  PR-DEPT-CODE             PIC X(04).                      
000640     03  PR-EMP-NAME              PIC X(36).                      
000650     03  PR-YEAR-MONTH            PIC 9(06).                      
000660     03  PR-BASIC-SALARY          PIC S9(7)V9(2) USAGE COMP-3.    
000670     03  PR-ATTENDANCE-PAY        PIC S9(7)V9(2) USAGE COMP-3.    
000680     03  PR-RICE-SUBSIDY          PIC S9(5)V9(2) USAGE COMP-3.    
000690     03  PR-PHONE-ALLOWANCE       PIC S9(5)V9(2) USAGE COMP-3.    
000700     03  PR-CLOTHING-ALLOWANCE    PIC S9(5)V9(2) USAGE COMP-3.    
000710     03  PR-GROSS-PAY             PIC S9(7)V9(2) USAGE COMP-3.    
000720     03  PR-SSS-DEDUCTION         PIC S9(5)V9(2) USAGE COMP-3.    
000730     03  PR-PHILHEALTH-DEDUCTION  PIC S9(5)V9(2) USAGE COMP-3.    
000740     03  PR-PAGIBIG-DEDUCTION     PIC S9(5)V9(2) USAGE COMP-3.    
000750     03  PR-WITHHOLDING-TAX       PIC S9(6)V9(2) USAGE COMP-3.    
000755     03  PR-LOP-DEDUCTION         PIC S9(5)V9(2) USAGE COMP-3.    
000760     03  PR-TOTAL-DEDUCTIONS      PIC S9(7)V9(2) USAGE COMP-3.    
000770     03  PR-NET-PAY               PIC S9(7)V9(2) USAGE COMP-3.    
000780     03  FILLER                   PIC X(10).                      
000790*                                                                 
000800 FD  PAYROLL-REPORT                                               
000810     RECORD CONTAINS 132 CHARACTERS                               
000820     LABEL RECORDS ARE STANDARD.                                  
000830 01  PRINT-LINE                   PIC X(132).                     
000840*                                                                 
000850 WORKING-STORAGE SECTION.                                         
000860*                                                                 
000870 01  REPORT-FIELDS.                                               
000880     03  LINE-COUNT               PIC 9(3)  USAGE COMP VALUE 99.  
000890     03  PAGE-COUNT               PIC 9(3)  USAGE COMP VALUE ZERO.
000900     03  LINES-PER-PAGE           PIC 9(3)  USAGE COMP VALUE 50.  
000910*                                                                 
000920 01  HEADING-LINE-ONE.                                            
000930     03  FILLER                   PIC X(20) VALUE SPACES.         
000940     03  FILLER                   PIC X(30)                       
000950         VALUE "SAMPAGUITA HOLDINGS PAYROLL".                     
000960     03  FILLER                   PIC X(20) VALUE SPACES.         
000970     03  FILLER                   PIC X(5)  VALUE "PAGE ".        
000980     03  HDG-PAGE-NUMBER          PIC ZZ9.                        
000990     03  FILLER                   PIC X(24) VALUE SPACES.         
001000*                                                                 
001010 01  HEADING-LINE-TWO.                                            
001020     03  FILLER                   PIC X(20) VALUE SPACES.         
001030     03  FILLER                   PIC X(30)                       
001040         VALUE "MONTHLY PAYROLL REGISTER".                        
001050     03  FILLER                   PIC X(10) VALUE SPACES.         
001060     03  FILLER                   PIC X(11) VALUE "PAY PERIOD ".  
001070     03  HDG-YEAR-MONTH           PIC 9(06).                      
001080     03  FILLER                   PIC X(24) VALUE SPACES.         
001090*                                                                 
001100 01  HEADING-LINE-THREE.                                          
001110     03  FILLER                   PIC X(01) VALUE SPACES.         
001120     03  FILLER                   PIC X(04) VALUE "DEPT".         
001130     03  FILLER                   PIC X(03) VALUE SPACES.         
001140     03  FILLER                   PIC X(06) VALUE "EMP ID".       
001150     03  FILLER                   PIC X(03) VALUE SPACES.         
001160     03  FILLER                   PIC X(20) VALUE "EMPLOYEE NAME".
001170     03  FILLER                   PIC X(13) VALUE "GROSS PAY".    
001180     03  FILLER                   PIC X(04) VALUE SPACES.         
001190     03  FILLER                   PIC X(13) VALUE "DEDUCTIONS".   
001200     03  FILLER                   PIC X(04) VALUE SPACES.         
001210     03  FILLER                   PIC X(13) VALUE "NET PAY".      
001220     03  FILLER                   PIC X(35) VALUE SPACES.         
001230*                                                                 
001240 01  DETAIL-LINE.                                                 
001250     03  FILLER                   PIC X(01) VALUE SPACES.         
001260     03  DET-DEPT-CODE            PIC X(04).                      
001270     03  FILLER                   PIC X(03) VALUE SPACES.         
001280     03  DET-EMP-ID               PIC X(06).                      
001290     03  FILLER                   PIC X(03) VALUE SPACES.         
001300     03  DET-EMP-NAME             PIC X(20).                      
001310     03  DET-GROSS-PAY            PIC Z,ZZZ,ZZ9.99.               
001320     03  FILLER                   PIC X(02) VALUE SPACES.         
001330     03  DET-TOTAL-DEDUCTIONS     PIC Z,ZZZ,ZZ9.99.               
001340     03  FILLER                   PIC X(02) VALUE SPACES.         
001350     03  DET-NET-PAY              PIC Z,ZZZ,ZZ9.99.               
001360     03  FILLER                   PIC X(23) VALUE SPACES.         
001370*                                                                 
001380 01  DEPT-TOTAL-LINE.                                             
001390     03  FILLER                   PIC X(08) VALUE SPACES.         
001400     03  FILLER                   PIC X(20)                       
001410         VALUE "** DEPARTMENT TOTAL ".                            
001420     03  DTL-GROSS-PAY            PIC Z,ZZZ,ZZ9.99.               
001430     03  FILLER                   PIC X(02) VALUE SPACES.         
001440     03  DTL-TOTAL-DEDUCTIONS     PIC Z,ZZZ,ZZ9.99.               
001450     03  FILLER                   PIC X(02) VALUE SPACES.         
001460     03  DTL-NET-PAY              PIC Z,ZZZ,ZZ9.99.               
001470     03  FILLER                   PIC X(23) VALUE SPACES.         
001480*                                                                 
001490 01  GRAND-TOTAL-LINE.                                            
001500     03  FILLER                   PIC X(08) VALUE SPACES.         
001510     03  FILLER                   PIC X(20)                       
001520         VALUE "** COMPANY TOTAL ***".                            
001530     03  GTL-GROSS-PAY            PIC Z,ZZZ,ZZ9.99.               
001540     03  FILLER                   PIC X(02) VALUE SPACES.         
001550     03  GTL-TOTAL-DEDUCTIONS     PIC Z,ZZZ,ZZ9.99.               
001560     03  FILLER                   PIC X(02) VALUE SPACES.         
001570     03  GTL-NET-PAY              PIC Z,ZZZ,ZZ9.99.               
001580     03  FILLER                   PIC X(23) VALUE SPACES.         
001590*                                                                 
001600 01  DASH-LINE.                                                   
001610     03  FILLER                   PIC X(08) VALUE SPACES.         
001620     03  FILLER                   PIC X(58) VALUE ALL "-".        
001630     03  FILLER                   PIC X(66) VALUE SPACES.         
001640*                                                                 
001650*    ** DEPARTMENT AND GRAND TOTAL ACCUMULATORS                   
001660*                                                                 
001670 01  WS-DEPT-TOTALS.                                              
001680     03  WS-DT-GROSS-PAY          PIC S9(8)V9(2) USAGE COMP-3     
001690                                   VALUE ZERO.                    
001700     03  WS-DT-TOTAL-DEDUCTIONS   PIC S9(8)V9(2) USAGE COMP-3     
001710                                   VALUE ZERO.                    
001720     03  WS-DT-NET-PAY            PIC S9(8)V9(2) USAGE COMP-3     
001730                                   VALUE ZERO.                    
001740*                                                                 
001750 01  WS-GRAND-TOTALS.                                             
001760     03  WS-GT-GROSS-PAY          PIC S9(9)V9(2) USAGE COMP-3     
001770                                   VALUE ZERO.                    
001780     03  WS-GT-TOTAL-DEDUCTIONS   PIC S9(9)V9(2) USAGE COMP-3     
001790                                   VALUE ZERO.                    
001800     03  WS-GT-NET-PAY            PIC S9(9)V9(2) USAGE COMP-3     
001810                                   VALUE ZERO.                    
001820*                                                                 
001830 01  WS-DEPT-TOTALS-REDEF REDEFINES WS-DEPT-TOTALS                
001840                                 PIC X(18).                       
001850 01  WS-GRAND-TOTALS-REDEF REDEFINES WS-GRAND-TOTALS              
001860                                 PIC X(18).                       
001870*                                                                 
001880 01  WS-HOLD-DEPT-CODE            PIC X(04) VALUE SPACES.         
001890 01  WS-HDG-YEAR-MONTH            PIC 9(06) VALUE ZERO.           
001900*                                                                 
001910*    ** PAY PERIOD BROKEN OUT FOR THE HEADING LINE EDIT           
001920*                                                                 
001930 01  WS-HDG-YEAR-MONTH-WORK REDEFINES WS-HDG-YEAR-MONTH.          
001940     03  WS-HDG-YEAR              PIC 9(04).                      
001950     03  WS-HDG-MONTH             PIC 9(02).                      
001960*                                                                 
001970 01  SWITCHES.                                                    
001980     03  REGISTER-EOF-SWITCH      PIC X VALUE SPACE.              
001990         88  REGISTER-AT-EOF          VALUE "Y".                  
002000     03  FIRST-RECORD-SWITCH      PIC X VALUE "Y".                
002010         88  FIRST-RECORD             VALUE "Y".                  
002020     03  ERROR-SWITCH             PIC X VALUE SPACE.              
002030         88  ERRORS                   VALUE "Y".                  
002040*                                                                 
002050 01  SWITCH-OFF                   PIC X VALUE "N".                
002060*                                                                 
002070 01  WS-FILE-STATUS-GROUP.                                        
002080     03  WS-PREG-STATUS           PIC XX          VALUE "00".     
002090     03  WS-RPT-STATUS            PIC XX          VALUE "00".     
002100*                                                                 
002110 01  WS-COUNTERS.                                                 
002120     03  WS-DETAIL-READ           PIC S9(7)       COMP-3          
002130                                   VALUE ZERO.                    
002140     03  WS-LINES-PRINTED         PIC S9(7)       COMP-3          
002150                                   VALUE ZERO.                    
002160*                                                                 
002170 PROCEDURE DIVISION.                                              
002180*-----------------------------------------------------------------
002190* 000-MAINLINE                                                    
002200*-----------------------------------------------------------------
002210 000-MAINLINE.                                                    
002220     PERFORM 100-INITIALIZE.                                      
002230     PERFORM 200-READ-REGISTER.                                   
002240     PERFORM 300-PRINT-REGISTER                                   
002250         UNTIL REGISTER-AT-EOF.                                   
002260     IF  NOT FIRST-RECORD                                         
002270         PERFORM 600-WRITE-DEPT-TOTAL THRU 600-EXIT               
002280     END-IF.                                                      
002290     PERFORM 700-WRITE-GRAND-TOTAL THRU 700-EXIT.                 
002300     PERFORM 900-WRAP-UP.                                         
002310     STOP RUN.                                                    
002320*                                                                 
002330 100-INITIALIZE.                                                  
002340     OPEN INPUT  PAYROLL-REGISTER                                 
002350          OUTPUT PAYROLL-REPORT.                                  
002360     IF  WS-PREG-STATUS NOT = "00"                                
002370         DISPLAY "PRHR019 - REGISTER OPEN FAILED" WS-PREG-STATUS  
002380         MOVE "Y" TO ERROR-SWITCH                                 
002390     END-IF.                                                      
002400     IF  ERRORS                                                   
002410         PERFORM 900-WRAP-UP                                      
002420         STOP RUN                                                 
002430     END-IF.                                                      
002440*                                                                 
002450 200-READ-REGISTER.                                               
002460     READ PAYROLL-REGISTER                                        
002470         AT END                                                   
002480             MOVE "Y" TO REGISTER-EOF-SWITCH                      
002490     END-READ.                                                    
002500     IF  NOT REGISTER-AT-EOF                                      
002510         ADD 1 TO WS-DETAIL-READ                                  
002520         IF  WS-HDG-YEAR-MONTH = ZERO                             
002530             MOVE PR-YEAR-MONTH TO WS-HDG-YEAR-MONTH              
002540         END-IF                                                   
002550     END-IF.                                                      
002560*                                                                 
002570*-----------------------------------------------------------------
002580* 300-PRINT-REGISTER - CONTROL BREAK ON DEPARTMENT CODE.  THE     
002590* REGISTER MUST ARRIVE SORTED BY DEPARTMENT WITHIN EMPLOYEE.      
002600*-----------------------------------------------------------------
002610 300-PRINT-REGISTER.                                              
002620     IF  FIRST-RECORD                                             
002630         MOVE PR-DEPT-CODE TO WS-HOLD-DEPT-CODE                   
002640         MOVE "N" TO FIRST-RECORD-SWITCH                          
002650     ELSE                                                         
002660         IF  PR-DEPT-CODE NOT = WS-HOLD-DEPT-CODE                 
002670             PERFORM 600-WRITE-DEPT-TOTAL THRU 600-EXIT           
002680             MOVE PR-DEPT-CODE TO WS-HOLD-DEPT-CODE               
002690         END-IF                                                   
002700     END-IF.                                                      
002710     PERFORM 400-WRITE-DETAIL-LINE THRU 400-EXIT.                 
002720     ADD PR-GROSS-PAY        TO WS-DT-GROSS-PAY WS-GT-GROSS-PAY.  
002730     ADD PR-TOTAL-DEDUCTIONS TO WS-DT-TOTAL-DEDUCTIONS            
002740                                 WS-GT-TOTAL-DEDUCTIONS.          
002750     ADD PR-NET-PAY          TO WS-DT-NET-PAY WS-GT-NET-PAY.      
002760     PERFORM 200-READ-REGISTER.                                   
002770*                                                                 
002780*-----------------------------------------------------------------
002790* 400-WRITE-DETAIL-LINE                                           
002800*-----------------------------------------------------------------
002810 400-WRITE-DETAIL-LINE.                                           
002820     IF  LINE-COUNT > LINES-PER-PAGE                              
002830         PERFORM 500-WRITE-HEADING-LINES THRU 500-EXIT            
002840     END-IF.                                                      
002850     MOVE SPACES              TO DETAIL-LINE.                     
002860     MOVE PR-DEPT-CODE        TO DET-DEPT-CODE.                   
002870     MOVE PR-EMP-ID           TO DET-EMP-ID.                      
002880     MOVE PR-EMP-NAME         TO DET-EMP-NAME.                    
002890     MOVE PR-GROSS-PAY        TO DET-GROSS-PAY.                   
002900     MOVE PR-TOTAL-DEDUCTIONS TO DET-TOTAL-DEDUCTIONS.            
002910     MOVE PR-NET-PAY          TO DET-NET-PAY.                     
002920     WRITE PRINT-LINE FROM DETAIL-LINE                            
002930         AFTER ADVANCING 1 LINE.                                  
002940     ADD 1 TO LINE-COUNT.                                         
002950     ADD 1 TO WS-LINES-PRINTED.                                   
002960 400-EXIT.                                                        
002970     EXIT.                                                        
002980*                                                                 
002990*-----------------------------------------------------------------
003000* 500-WRITE-HEADING-LINES                                         
003010*-----------------------------------------------------------------
003020 500-WRITE-HEADING-LINES.                                         
003030     MOVE 1 TO LINE-COUNT.                                        
003040     ADD 1 TO PAGE-COUNT.                                         
003050     MOVE PAGE-COUNT      TO HDG-PAGE-NUMBER.                     
003060     MOVE WS-HDG-YEAR-MONTH TO HDG-YEAR-MONTH.                    
003070     WRITE PRINT-LINE FROM HEADING-LINE-ONE                       
003080         AFTER ADVANCING C01.                                     
003090     WRITE PRINT-LINE FROM HEADING-LINE-TWO                       
003100         AFTER ADVANCING 1 LINE.                                  
003110     WRITE PRINT-LINE FROM HEADING-LINE-THREE                     
003120         AFTER ADVANCING 2 LINES.                                 
003130 500-EXIT.                                                        
003140     EXIT.                                                        
003150*                                                                 
003160*-----------------------------------------------------------------
003170* 600-WRITE-DEPT-TOTAL - HR-0057                                  
003180*-----------------------------------------------------------------
003190 600-WRITE-DEPT-TOTAL.                                            
003200     WRITE PRINT-LINE FROM DASH-LINE                              
003210         AFTER ADVANCING 1 LINE.                                  
003220     MOVE SPACES              TO DEPT-TOTAL-LINE.                 
003230     MOVE WS-DT-GROSS-PAY     TO DTL-GROSS-PAY.                   
003240     MOVE WS-DT-TOTAL-DEDUCTIONS                                  
003250                              TO DTL-TOTAL-DEDUCTIONS.            
003260     MOVE WS-DT-NET-PAY       TO DTL-NET-PAY.                     
003270     WRITE PRINT-LINE FROM DEPT-TOTAL-LINE                        
003280         AFTER ADVANCING 1 LINE.                                  
003290     ADD 2 TO LINE-COUNT.                                         
003300     MOVE ZERO TO WS-DT-GROSS-PAY WS-DT-TOTAL-DEDUCTIONS          
003310                  WS-DT-NET-PAY.                                  
003320 600-EXIT.                                                        
003330     EXIT.                                                        
003340*                                                                 
003350*-----------------------------------------------------------------
003360* 700-WRITE-GRAND-TOTAL                                           
003370*-----------------------------------------------------------------
003380 700-WRITE-GRAND-TOTAL.                                           
003390     WRITE PRINT-LINE FROM DASH-LINE                              
003400         AFTER ADVANCING 1 LINE.                                  
003410     MOVE SPACES              TO GRAND-TOTAL-LINE.                
003420     MOVE WS-GT-GROSS-PAY     TO GTL-GROSS-PAY.                   
003430     MOVE WS-GT-TOTAL-DEDUCTIONS                                  
003440                              TO GTL-TOTAL-DEDUCTIONS.            
003450     MOVE WS-GT-NET-PAY       TO GTL-NET-PAY.                     
003460     WRITE PRINT-LINE FROM GRAND-TOTAL-LINE                       
003470         AFTER ADVANCING 2 LINES.                                 
003480 700-EXIT.                                                        
003490     EXIT.                                                        
003500*                                                                 
003510 900-WRAP-UP.                                                     
003520     DISPLAY "PRHR019 - REGISTER RECORDS READ " WS-DETAIL-READ.   
003530     DISPLAY "PRHR019 - REPORT LINES PRINTED  " WS-LINES-PRINTED. 
003540     CLOSE PAYROLL-REGISTER                                       
003550           PAYROLL-REPORT.                                        
003560*END PROGRAM PRHR019.                                             

